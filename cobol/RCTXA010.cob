000100*****************************************************************
000200* PROGRAMME RCTXA010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME LIT L'EXTRACT APEX DES CODES DE TAXE (FORMAT *
000600* BLOC) ET EN TIRE UN ARTICLE NETTOYE PAR CODE DE TAXE.  L'EXTRACT*
000700* EST UNE SUITE DE LIGNES GENERIQUES ; UNE LIGNE DONT LA PREMIERE*
000800* CELLULE VAUT 'TaxCode' OUVRE UN BLOC, UNE LIGNE DONT LA         *
000900* PREMIERE CELLULE VAUT 'Total Rate' LE CLOT.  LES AUTRES LIGNES *
001000* SONT DU BRUIT ET SONT IGNOREES.                                *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300*----------------------------------------------------------------*
001400 PROGRAM-ID.    RCTXA010.
001500 AUTHOR.        R. K. TILLMAN.
001600 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
001700 DATE-WRITTEN.  11/02/88.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002000*----------------------------------------------------------------*
002100* JOURNAL DES MODIFICATIONS                                      *
002200*----------------------------------------------------------------*
002300* RKT 11/02/88 - CREATION.  A L'ORIGINE CE SOUS-PROGRAMME LISAIT  *
002400*                L'EXTRAIT TAUDIS ARTICLE PAR ARTICLE POUR LA     *
002500*                CHAINE DE CONTROLE DES TAUX (VOIR TAUXAUX2).     *
002600* RKT 02/11/92 - RELECTURE GENERALE, AJOUT DE ZONES DE RESERVE.   *
002700* RKT 09/07/95 - CORRECTIF SUR LE COMPTE-RENDU FILE STATUS.       *
002800* RKT 14/01/98 - PASSAGE DE L'ANNEE SUR 4 POSITIONS (AN 2000).    *
002900* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.    *
003000* LMP 05/02/15 - REPRISE COMPLETE POUR LE RAPPROCHEMENT DE TAUX   *
003100*                APEX/COMMAND (TKT 41187).  L'EXTRAIT TAUDIS EST  *
003200*                REMPLACE PAR L'EXTRAIT APEX (FORMAT BLOC) ; LA   *
003300*                MACHINE A ETATS TAXCODE/TOTAL RATE REMPLACE LA   *
003400*                LECTURE INDEXEE.                                 *
003500* LMP 19/04/15 - RENOMME EN RCTXA010 (TKT 41187).                 *
003600* LMP 26/05/15 - APPEL DE RCTXP010 POUR LE DECOUPAGE VILLE/ETAT   *
003700*                ET LA CONSTRUCTION DE LA CLE (TKT 41187).        *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-3090.
004200 OBJECT-COMPUTER.  IBM-3090.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT APEX-FILE        ASSIGN TO APEXIN
004700                             ORGANIZATION LINE SEQUENTIAL
004800                             FILE STATUS APEX-FS.
004900*----------------------------------------------------------------*
005000 DATA DIVISION.
005100*----------------------------------------------------------------*
005200 FILE SECTION.
005300 FD  APEX-FILE
005400     RECORD CONTAINS 80 CHARACTERS
005500     DATA RECORD IS APEX-RAW-RECORD.
005600 01  APEX-RAW-RECORD.
005700     COPY XAPXRAW REPLACING 'X-' BY 'AR-'.
005800*----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006100 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006200-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006300-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006310* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
006320* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
006330 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
006400*--- FILE STATUS DE APEX-FILE --------------------------------*
006500 01  APEX-FS               PIC XX.
006600     88  APEX-FS-OK                 VALUE '00'.
006700     88  APEX-FS-EOF                VALUE '10'.
006800*--- COMPTEURS ET COMMUTATEURS DE LA MACHINE A ETATS -----------*
006900 01  W-CONTROL-AREA.
007000     05  W-EOF-SWITCH       PIC X(01) VALUE 'N'.
007100         88  W-AT-EOF               VALUE 'Y'.
007200         88  W-NOT-AT-EOF           VALUE 'N'.
007300     05  W-TAXCODE-SET-SW   PIC X(01) VALUE 'N'.
007400         88  W-TAXCODE-IS-SET       VALUE 'Y'.
007500     05  W-RATE-SET-SW      PIC X(01) VALUE 'N'.
007600         88  W-RATE-IS-SET          VALUE 'Y'.
007700     05  W-ROWS-READ        PIC S9(7) COMP-3 VALUE ZERO.
007800     05  W-RECS-EMITTED     PIC S9(7) COMP-3 VALUE ZERO.
007900     05  W-APEX-IDX         PIC S9(4) COMP VALUE ZERO.
008000     05  FILLER             PIC X(10).
008100*--- VUE NUMERIQUE DES COMPTEURS, POUR LE VIDAGE DE MISE AU     *
008200*    POINT (DIRECTION UNIQUEMENT) -------------------------------*
008300 01  W-CONTROL-AREA-DUMP REDEFINES W-CONTROL-AREA.
008400     05  FILLER             PIC X(30).
008500*--- BLOC EN COURS DE CONSTRUCTION ------------------------------*
008600 01  W-CURRENT-BLOCK.
008700     05  W-CUR-TAX-CODE     PIC X(20).
008800     05  W-CUR-LOCATION     PIC X(40).
008900     05  W-CUR-RATE-TEXT    PIC X(20).
009000     05  W-CUR-TOTAL-RATE   PIC S9(3)V9(6) COMP-3.
009100     05  FILLER             PIC X(08).
009200*--- VUE DU BLOC EN COURS COMME UN SEUL TEXTE CONTINU, POUR LES *
009300*    RELEVES DE DIAGNOSTIC A LA DIRECTION -----------------------*
009400 01  W-CURRENT-BLOCK-DUMP REDEFINES W-CURRENT-BLOCK.
009500     05  FILLER             PIC X(88).
009600*--- ZONES DE TRAVAIL POUR L'APPEL A RCTXP010 -------------------*
009700 01  W-PARSE-LINKAGE.
009800     05  W-PARSE-FUNCTION   PIC X(01).
009900     05  W-PARSE-INPUT      PIC X(40).
010000     05  W-PARSE-CITY       PIC X(30).
010100     05  W-PARSE-STATE      PIC X(02).
010200     05  W-PARSE-KEY        PIC X(33).
010300     05  W-PARSE-RATE       PIC S9(3)V9(6) COMP-3.
010400     05  W-PARSE-CR         PIC 9(02).
010500     05  W-PARSE-RC         PIC 9(02).
010600*--- VUE DES ZONES D'APPEL CI-DESSUS COMME UN SEUL TEXTE, POUR  *
010700*    LE VIDAGE DE MISE AU POINT (DIRECTION UNIQUEMENT) ----------*
010800 01  W-PARSE-LINKAGE-DUMP REDEFINES W-PARSE-LINKAGE.
010900     05  FILLER             PIC X(115).
011000*--- TABLE DES ARTICLES APEX NETTOYES, RENVOYEE A L'APPELANT ---*
011100 01  W-APEX-TABLE.
011200     05  W-APEX-ENTRY OCCURS 2000 TIMES
011300                      INDEXED BY W-APEX-TABLE-IDX.
011400         COPY XAPXCEL REPLACING 'X-' BY 'WA-'.
011500*----------------------------------------------------------------*
011600 LINKAGE SECTION.
011700*----------------------------------------------------------------*
011800 01  L-APEX-TABLE.
011900     05  L-APEX-ENTRY OCCURS 2000 TIMES
012000                      INDEXED BY L-APEX-TABLE-IDX.
012100         COPY XAPXCEL REPLACING 'X-' BY 'LA-'.
012200 01  L-APEX-COUNT           PIC S9(4) COMP.
012300 01  CR                     PIC 9(02).
012400 01  RC                     PIC 9(02).
012500*----------------------------------------------------------------*
012600 PROCEDURE DIVISION USING L-APEX-TABLE L-APEX-COUNT CR RC.
012700*----------------------------------------------------------------*
012800 PROG.
012900     MOVE ZERO               TO CR RC
013000     MOVE ZERO               TO W-ROWS-READ W-RECS-EMITTED
013010                                 W-APEX-IDX
013100     MOVE 'N'                TO W-EOF-SWITCH W-TAXCODE-SET-SW
013200                                 W-RATE-SET-SW
013300     OPEN INPUT APEX-FILE
013400     IF NOT APEX-FS-OK
013500         MOVE 30 TO CR
013600         MOVE 01 TO RC
013700         GO TO PROG-EXIT
013800     END-IF
013900     PERFORM 0300-PROCESS-ROWS THRU 0300-EXIT
014000             UNTIL W-AT-EOF
014100* LE DERNIER BLOC EN ATTENTE EST CLOTURE PAR LA MEME REGLE
014200     IF W-TAXCODE-IS-SET AND W-RATE-IS-SET
014300         PERFORM 0400-FINALIZE-BLOCK THRU 0400-EXIT
014400     END-IF
014500     CLOSE APEX-FILE
014600     MOVE W-APEX-TABLE       TO L-APEX-TABLE
014700     MOVE W-APEX-IDX         TO L-APEX-COUNT
014800     .
014900 PROG-EXIT.
015000     EXIT PROGRAM
015100     .
015200*---------------------------------------------------------------*
015300* 0300-PROCESS-ROWS - LIT UNE LIGNE DE L'EXTRAIT ET L'EVALUE     *
015400* SELON LA MACHINE A ETATS TAXCODE/TOTAL RATE.                   *
015500*---------------------------------------------------------------*
015600 0300-PROCESS-ROWS.
015700     READ APEX-FILE
015800         AT END
015900             MOVE 'Y' TO W-EOF-SWITCH
016000             GO TO 0300-EXIT
016100     END-READ
016200     ADD 1 TO W-ROWS-READ
016300     EVALUATE AR-ROW-LABEL
016400         WHEN 'TaxCode'
016500             IF W-TAXCODE-IS-SET AND W-RATE-IS-SET
016600                 PERFORM 0400-FINALIZE-BLOCK THRU 0400-EXIT
016700             END-IF
016800             MOVE AR-CELL-2      TO W-CUR-TAX-CODE
016900             MOVE AR-CELL-3      TO W-CUR-LOCATION
017000             MOVE ZERO           TO W-CUR-TOTAL-RATE
017100             MOVE 'Y'            TO W-TAXCODE-SET-SW
017200             MOVE 'N'            TO W-RATE-SET-SW
017300         WHEN 'Total Rate'
017400             PERFORM 0420-CAPTURE-TOTAL-RATE THRU 0420-EXIT
017500         WHEN OTHER
017600             CONTINUE
017700     END-EVALUATE
017800     .
017900 0300-EXIT.
018000     EXIT
018100     .
018200*---------------------------------------------------------------*
018300* 0400-FINALIZE-BLOCK - DECOUPE LA LOCALISATION DU BLOC EN       *
018400* ATTENTE ; UN ARTICLE N'EST EMIS QUE SI VILLE ET ETAT SE        *
018500* DECOUPENT CORRECTEMENT.  LE BLOC EST ENSUITE REMIS A NEUF.     *
018600*---------------------------------------------------------------*
018700 0400-FINALIZE-BLOCK.
018800     MOVE 'P'                TO W-PARSE-FUNCTION
018900     MOVE W-CUR-LOCATION     TO W-PARSE-INPUT
019000     CALL 'RCTXP010' USING W-PARSE-FUNCTION W-PARSE-INPUT
019100          W-PARSE-CITY W-PARSE-STATE W-PARSE-KEY W-PARSE-RATE
019200          W-PARSE-CR W-PARSE-RC
019300     IF W-PARSE-CR NOT = ZERO
019400         GO TO 0400-RESET-BLOCK
019500     END-IF
019600     IF W-APEX-IDX >= 2000
019700         MOVE 31 TO CR
019800         MOVE 01 TO RC
019900         GO TO 0400-EXIT
020000     END-IF
020100     ADD 1 TO W-APEX-IDX
020200     MOVE W-CUR-TAX-CODE     TO WA-TAX-CODE(W-APEX-IDX)
020300     MOVE W-PARSE-CITY       TO WA-CITY(W-APEX-IDX)
020400     MOVE W-PARSE-STATE      TO WA-STATE(W-APEX-IDX)
020500     MOVE W-CUR-TOTAL-RATE   TO WA-TOTAL-RATE(W-APEX-IDX)
020600     MOVE W-PARSE-KEY        TO WA-CITY-STATE-KEY(W-APEX-IDX)
020700     ADD 1 TO W-RECS-EMITTED
020800     .
020900 0400-RESET-BLOCK.
021000     MOVE 'N'                TO W-TAXCODE-SET-SW W-RATE-SET-SW
021100     .
021200 0400-EXIT.
021300     EXIT
021400     .
021500*---------------------------------------------------------------*
021600* 0420-CAPTURE-TOTAL-RATE - CONVERTIT LA CELLULE 2 D'UNE LIGNE   *
021700* 'TOTAL RATE' EN TAUX PACKE.  SI LA CONVERSION ECHOUE, LE TAUX  *
021800* RESTE NON CAPTURE (LE BLOC N'EST ALORS PAS EN ATTENTE).        *
021900*---------------------------------------------------------------*
022000 0420-CAPTURE-TOTAL-RATE.
022100     IF NOT W-TAXCODE-IS-SET
022200         GO TO 0420-EXIT
022300     END-IF
022400     MOVE AR-CELL-2          TO W-CUR-RATE-TEXT
022500     MOVE 'R'                TO W-PARSE-FUNCTION
022600     MOVE SPACES              TO W-PARSE-INPUT
022700     MOVE W-CUR-RATE-TEXT(1:20) TO W-PARSE-INPUT(1:20)
022800     CALL 'RCTXP010' USING W-PARSE-FUNCTION W-PARSE-INPUT
022900          W-PARSE-CITY W-PARSE-STATE W-PARSE-KEY W-PARSE-RATE
023000          W-PARSE-CR W-PARSE-RC
023100     IF W-PARSE-CR NOT = ZERO
023200         GO TO 0420-EXIT
023300     END-IF
023400     MOVE W-PARSE-RATE       TO W-CUR-TOTAL-RATE
023500     MOVE 'Y'                TO W-RATE-SET-SW
023600     .
023700 0420-EXIT.
023800     EXIT
023900     .
