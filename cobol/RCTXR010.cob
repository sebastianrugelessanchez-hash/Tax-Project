000100*****************************************************************
000200* PROGRAMME RCTXR010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME TRIE L'ENSEMBLE DES MISES A JOUR RETENUES    *
000600* PAR RCTXF010, EN CALCULE LES RECAPITULATIFS (PAR PLATEFORME,   *
000700* PAR ACTION, PAR ETAT - 10 PREMIERS), ET PRODUIT LE RAPPORT      *
000800* IMPRIME ET L'EXTRACT D'EXPORTATION.                             *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100*----------------------------------------------------------------*
001200 PROGRAM-ID.    RCTXR010.
001300 AUTHOR.        R. K. TILLMAN.
001400 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
001500 DATE-WRITTEN.  30/08/89.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001800*----------------------------------------------------------------*
001900* JOURNAL DES MODIFICATIONS                                      *
002000*----------------------------------------------------------------*
002100* RKT 30/08/89 - CREATION.  A L'ORIGINE CE SOUS-PROGRAMME         *
002200*                IMPRIMAIT LE RECAPITULATIF MENSUEL DES ECARTS    *
002300*                TAUDIS (VOIR CTXTA3N).                           *
002400* RKT 02/11/92 - RELECTURE GENERALE, AJOUT DE ZONES DE RESERVE.   *
002500* RKT 14/01/98 - PASSAGE DE LA DATE D'EDITION SUR 4 POSITIONS     *
002600*                D'ANNEE (AN 2000) - ACCEPT ... FROM DATE CHANGE  *
002700*                EN ACCEPT ... FROM DATE YYYYMMDD.                *
002800* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.    *
002900* LMP 05/02/15 - REPRISE COMPLETE POUR LE RAPPROCHEMENT DE TAUX   *
003000*                APEX/COMMAND (TKT 41187).  LE RECAPITULATIF      *
003100*                TAUDIS EST REMPLACE PAR LE RAPPORT DE MISES A    *
003200*                JOUR ET SON EXTRACT D'EXPORTATION.               *
003300* LMP 19/04/15 - RENOMME EN RCTXR010 (TKT 41187).                 *
003400* LMP 10/07/15 - AJOUT DU TRI PAR ETAT/VILLE ET DU CLASSEMENT DES *
003500*                10 PREMIERS ETATS (TKT 41212).                  *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3090.
004000 OBJECT-COMPUTER.  IBM-3090.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT REPORT-FILE      ASSIGN TO RPTOUT
004500                             ORGANIZATION LINE SEQUENTIAL
004600                             FILE STATUS RPT-FS.
004700     SELECT EXPORT-FILE      ASSIGN TO EXPOUT
004800                             ORGANIZATION LINE SEQUENTIAL
004900                             FILE STATUS EXP-FS.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200*----------------------------------------------------------------*
005300 FILE SECTION.
005400 FD  REPORT-FILE
005500     RECORD CONTAINS 154 CHARACTERS
005600     DATA RECORD IS RPT-LINE.
005700 01  RPT-LINE                PIC X(154).
005800 FD  EXPORT-FILE
005900     RECORD CONTAINS 200 CHARACTERS
006000     DATA RECORD IS EXP-LINE.
006100 01  EXP-LINE                PIC X(200).
006200*----------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006600-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006700-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006710* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
006720* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
006730 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
006800*--- FILE STATUS DES DEUX FICHIERS DE SORTIE --------------------*
006900 01  RPT-FS                  PIC XX.
007000     88  RPT-FS-OK                   VALUE '00'.
007100 01  EXP-FS                  PIC XX.
007200     88  EXP-FS-OK                   VALUE '00'.
007300*--- COMPTEURS GENERAUX -----------------------------------------*
007400 01  W-CONTROL-AREA.
007500     05  W-TOTAL-PROCESSED   PIC S9(7) COMP-3 VALUE ZERO.
007600     05  W-TOTAL-UPDATES     PIC S9(7) COMP-3 VALUE ZERO.
007700     05  W-UPD-COUNT         PIC S9(4) COMP VALUE ZERO.
007800     05  W-STATE-BRK-COUNT   PIC S9(4) COMP VALUE ZERO.
007900     05  FILLER              PIC X(10).
008000*--- VUE DES COMPTEURS CI-DESSUS, VIDAGE DE MISE AU POINT -------*
008100 01  W-CONTROL-AREA-DUMP REDEFINES W-CONTROL-AREA.
008200     05  FILLER              PIC X(25).
008300*--- ZONE DE TRAVAIL POUR LE TRI ET LES BALAYAGES ---------------*
008400 01  W-SORT-WORK.
008500     05  W-SORT-I            PIC S9(4) COMP.
008600     05  W-SORT-J            PIC S9(4) COMP.
008700     05  W-SCAN-I            PIC S9(4) COMP.
008800     05  W-FOUND-IDX         PIC S9(4) COMP.
008900     05  FILLER              PIC X(10).
009000*--- VUE DE LA ZONE DE TRI CI-DESSUS, VIDAGE DE MISE AU POINT ---*
009100 01  W-SORT-WORK-DUMP REDEFINES W-SORT-WORK.
009200     05  FILLER              PIC X(18).
009300*--- ZONE D'ECHANGE POUR LE TRI PAR PERMUTATION -----------------*
009400 01  W-SWAP-ENTRY.
009500     COPY XUPDCEL REPLACING 'X-' BY 'SW-'.
009600*--- ZONE D'ECHANGE POUR LE TRI DES ETATS PAR EFFECTIF ----------*
009700 01  W-STATE-SWAP-ENTRY.
009800     05  WSW-STATE-CODE      PIC X(02).
009900     05  WSW-STATE-COUNT     PIC S9(5) COMP-3.
010000*--- DATE ET HEURE D'EDITION DU RAPPORT --------------------------*
010100 01  W-RUN-STAMP.
010200     05  W-RUN-DATE.
010300         10  W-RUN-YEAR      PIC 9(04).
010400         10  W-RUN-MONTH     PIC 9(02).
010500         10  W-RUN-DAY       PIC 9(02).
010600     05  W-RUN-TIME          PIC 9(08).
010700     05  FILLER              PIC X(10).
010800*--- ZONE D'EDITION NUMERIQUE, UTILISEE AVANT TOUT STRING D'UN   *
010900*    COMPTEUR COMP-3/COMP (LE VERBE STRING EXIGE UNE ZONE       *
011000*    USAGE DISPLAY EN EMISSION) ----------------------------------*
011100 01  W-NUM-EDIT                  PIC ZZZZZZ9.
011200*--- ZONE DE TRAVAIL POUR LE FORMATAGE DES POURCENTAGES DE TAUX -*
011300 01  W-PCT-WORK.
011400     05  W-PCT-NUM           PIC S9(5)V99 COMP-3.
011500     05  W-PCT-EDIT          PIC ----9.99.
011600     05  W-PCT-START         PIC S9(4) COMP.
011700     05  W-PCT-OUT           PIC X(10).
011800*--- VUE CARACTERE PAR CARACTERE DU CHAMP EDITE CI-DESSUS --------*
011900 01  W-PCT-CHAR-TABLE REDEFINES W-PCT-EDIT.
012000     05  W-PCT-CHAR-ENTRY OCCURS 8 TIMES
012100                          INDEXED BY W-PCT-CHAR-IDX
012200                          PIC X(01).
012300*--- LIGNE DE DETAIL DU RAPPORT IMPRIME --------------------------*
012400 01  W-DETAIL-LINE.
012500     05  WD-KEY              PIC X(33).
012600     05  FILLER              PIC X(01) VALUE SPACE.
012700     05  WD-CITY             PIC X(20).
012800     05  FILLER              PIC X(01) VALUE SPACE.
012900     05  WD-STATE            PIC X(02).
013000     05  FILLER              PIC X(01) VALUE SPACE.
013100     05  WD-TC-APEX          PIC X(10).
013200     05  FILLER              PIC X(01) VALUE SPACE.
013300     05  WD-TC-CMD           PIC X(10).
013400     05  FILLER              PIC X(01) VALUE SPACE.
013500     05  WD-OLD-RATE         PIC X(09).
013600     05  FILLER              PIC X(01) VALUE SPACE.
013700     05  WD-NEW-RATE         PIC X(09).
013800     05  FILLER              PIC X(01) VALUE SPACE.
013900     05  WD-RATE-CHG         PIC X(09).
014000     05  FILLER              PIC X(01) VALUE SPACE.
014100     05  WD-ACTION           PIC X(18).
014200     05  FILLER              PIC X(01) VALUE SPACE.
014300     05  WD-EFF-DATE         PIC X(10).
014400     05  FILLER              PIC X(01) VALUE SPACE.
014500     05  WD-PLATFORM         PIC X(14).
014600*--- TABLE DE REPARTITION PAR PLATEFORME -------------------------*
014700 01  W-PLATFORM-TABLE.
014800     05  W-PLATFORM-ENTRY OCCURS 3 TIMES INDEXED BY W-PLAT-IDX.
014900         10  WP-PLATFORM-CODE    PIC X(14).
015000         10  WP-PLATFORM-COUNT   PIC S9(5) COMP-3.
015100*--- TABLE DE REPARTITION PAR ACTION ------------------------------*
015200 01  W-ACTION-TABLE.
015300     05  W-ACTION-ENTRY OCCURS 4 TIMES INDEXED BY W-ACT-IDX.
015400         10  WA-ACTION-CODE      PIC X(20).
015500         10  WA-ACTION-COUNT     PIC S9(5) COMP-3.
015600*--- TABLE DE REPARTITION PAR ETAT (CONSTRUITE DYNAMIQUEMENT) ----*
015700 01  W-STATE-TABLE.
015800     05  W-STATE-BRK-ENTRY OCCURS 50 TIMES
015810                        INDEXED BY W-STATE-BRK-IDX.
015900         10  WS-STATE-CODE       PIC X(02).
016000         10  WS-STATE-COUNT      PIC S9(5) COMP-3.
016100*--- COPIE DE TRAVAIL DE LA TABLE DES MISES A JOUR, TRIEE SUR     *
016200*    PLACE PAR ETAT PUIS VILLE ---------------------------------*
016300 01  W-LOCAL-UPDATE-TABLE.
016400     05  W-LOCAL-ENTRY OCCURS 2000 TIMES INDEXED BY W-LOC-IDX.
016500         COPY XUPDCEL REPLACING 'X-' BY 'WL-'.
016600*----------------------------------------------------------------*
016700 LINKAGE SECTION.
016800*----------------------------------------------------------------*
016900 01  L-UPDATE-TABLE.
017000     05  L-UPDATE-ENTRY OCCURS 2000 TIMES
017010                      INDEXED BY L-UPD-TABLE-IDX.
017100         COPY XUPDCEL REPLACING 'X-' BY 'LU-'.
017200 01  L-UPDATE-COUNT          PIC S9(4) COMP.
017300 01  L-PROCESSED-COUNT       PIC S9(4) COMP.
017400 01  CR                      PIC 9(02).
017500 01  RC                      PIC 9(02).
017600*----------------------------------------------------------------*
017700 PROCEDURE DIVISION USING L-UPDATE-TABLE L-UPDATE-COUNT
017800          L-PROCESSED-COUNT CR RC.
017900*----------------------------------------------------------------*
018000 PROG.
018100     MOVE ZERO               TO CR RC
018200     MOVE L-PROCESSED-COUNT  TO W-TOTAL-PROCESSED
018300     MOVE L-UPDATE-COUNT     TO W-UPD-COUNT
018400     MOVE L-UPDATE-COUNT     TO W-TOTAL-UPDATES
018500     MOVE L-UPDATE-TABLE     TO W-LOCAL-UPDATE-TABLE
018600     IF W-UPD-COUNT > 1
018700         PERFORM 0300-SORT-DETAIL THRU 0300-EXIT
018800     END-IF
018900     PERFORM 0400-INIT-BREAKDOWN-TABLES THRU 0400-EXIT
019000     PERFORM 0500-BUILD-BREAKDOWNS      THRU 0500-EXIT
019100     PERFORM 0550-SORT-STATES-DESC      THRU 0550-EXIT
019200     ACCEPT W-RUN-DATE FROM DATE YYYYMMDD
019300     ACCEPT W-RUN-TIME FROM TIME
019400     OPEN OUTPUT REPORT-FILE
019500     IF NOT RPT-FS-OK
019600         MOVE 40 TO CR
019700         MOVE 01 TO RC
019800         GO TO PROG-EXIT
019900     END-IF
020000     OPEN OUTPUT EXPORT-FILE
020100     IF NOT EXP-FS-OK
020200         MOVE 41 TO CR
020300         MOVE 01 TO RC
020400         GO TO PROG-EXIT
020500     END-IF
020600     PERFORM 0600-WRITE-CONSOLE-REPORT THRU 0600-EXIT
020700     PERFORM 0700-WRITE-EXPORT         THRU 0700-EXIT
020800     CLOSE REPORT-FILE
020900     CLOSE EXPORT-FILE
021000     .
021100 PROG-EXIT.
021200     EXIT PROGRAM
021300     .
021400*---------------------------------------------------------------*
021500* 0300-SORT-DETAIL - TRI PAR PERMUTATION (BULLES) DE LA COPIE    *
021600* DE TRAVAIL, CROISSANT SUR ETAT PUIS VILLE.                      *
021700*---------------------------------------------------------------*
021800 0300-SORT-DETAIL.
021900     PERFORM 0310-BUBBLE-OUTER-PASS
022000             VARYING W-SORT-I FROM 1 BY 1
022100             UNTIL W-SORT-I > W-UPD-COUNT - 1
022200     .
022300 0300-EXIT.
022400     EXIT
022500     .
022600 0310-BUBBLE-OUTER-PASS.
022700     PERFORM 0320-BUBBLE-INNER-PASS
022800             VARYING W-SORT-J FROM 1 BY 1
022900             UNTIL W-SORT-J > W-UPD-COUNT - W-SORT-I
023000     .
023100 0320-BUBBLE-INNER-PASS.
023200     IF WL-STATE(W-SORT-J) > WL-STATE(W-SORT-J + 1)
023300         PERFORM 0330-SWAP-ENTRIES
023400     ELSE
023500         IF WL-STATE(W-SORT-J) = WL-STATE(W-SORT-J + 1)
023600            AND WL-CITY(W-SORT-J) > WL-CITY(W-SORT-J + 1)
023700             PERFORM 0330-SWAP-ENTRIES
023800         END-IF
023900     END-IF
024000     .
024100 0330-SWAP-ENTRIES.
024200     MOVE W-LOCAL-ENTRY(W-SORT-J)     TO W-SWAP-ENTRY
024300     MOVE W-LOCAL-ENTRY(W-SORT-J + 1) TO W-LOCAL-ENTRY(W-SORT-J)
024400     MOVE W-SWAP-ENTRY
024410                         TO W-LOCAL-ENTRY(W-SORT-J + 1)
024500     .
024600*---------------------------------------------------------------*
024700* 0400-INIT-BREAKDOWN-TABLES - AMORCE LES LIBELLES FIXES DES     *
024800* TABLES DE REPARTITION PAR PLATEFORME ET PAR ACTION.            *
024900*---------------------------------------------------------------*
025000 0400-INIT-BREAKDOWN-TABLES.
025100     MOVE 'ADD_TO_COMMAND' TO WP-PLATFORM-CODE(1)
025200     MOVE 'ADD_TO_APEX'    TO WP-PLATFORM-CODE(2)
025300     MOVE 'BOTH'           TO WP-PLATFORM-CODE(3)
025400     MOVE ZERO TO WP-PLATFORM-COUNT(1) WP-PLATFORM-COUNT(2)
025500                  WP-PLATFORM-COUNT(3)
025600     MOVE 'Agregar a COMMAND'  TO WA-ACTION-CODE(1)
025700     MOVE 'Agregar a APEX'     TO WA-ACTION-CODE(2)
025800     MOVE 'Incremento de tasa' TO WA-ACTION-CODE(3)
025900     MOVE 'Decremento de tasa' TO WA-ACTION-CODE(4)
026000     MOVE ZERO TO WA-ACTION-COUNT(1) WA-ACTION-COUNT(2)
026100                  WA-ACTION-COUNT(3) WA-ACTION-COUNT(4)
026200     MOVE ZERO TO W-STATE-BRK-COUNT
026300     .
026400 0400-EXIT.
026500     EXIT
026600     .
026700*---------------------------------------------------------------*
026800* 0500-BUILD-BREAKDOWNS - BALAYE LA TABLE TRIEE UNE FOIS ET      *
026900* ACCUMULE LES TROIS REPARTITIONS DEMANDEES PAR LE RAPPORT.       *
027000*---------------------------------------------------------------*
027100 0500-BUILD-BREAKDOWNS.
027200     PERFORM 0510-TALLY-ONE-ENTRY
027300             VARYING W-SORT-I FROM 1 BY 1
027400             UNTIL W-SORT-I > W-UPD-COUNT
027500     .
027600 0500-EXIT.
027700     EXIT
027800     .
027900 0510-TALLY-ONE-ENTRY.
028000     PERFORM 0520-TALLY-PLATFORM
028100     PERFORM 0530-TALLY-ACTION
028200     PERFORM 0540-TALLY-STATE
028300     .
028400 0520-TALLY-PLATFORM.
028500     SET W-PLAT-IDX TO 1
028600     SEARCH W-PLATFORM-ENTRY
028700         WHEN WP-PLATFORM-CODE(W-PLAT-IDX)
028710              = WL-UPDATE-PLATFORM(W-SORT-I)
028800             ADD 1 TO WP-PLATFORM-COUNT(W-PLAT-IDX)
028900     END-SEARCH
029000     .
029100 0530-TALLY-ACTION.
029200     SET W-ACT-IDX TO 1
029300     SEARCH W-ACTION-ENTRY
029400         WHEN WA-ACTION-CODE(W-ACT-IDX)
029410              = WL-ACTION-REQUIRED(W-SORT-I)
029500             ADD 1 TO WA-ACTION-COUNT(W-ACT-IDX)
029600     END-SEARCH
029700     .
029800*---------------------------------------------------------------*
029900* 0540-TALLY-STATE - RECHERCHE SEQUENTIELLE DE L'ETAT PARMI LES  *
030000* ETATS DEJA RENCONTRES ; L'AJOUTE S'IL EST NOUVEAU.             *
030100*---------------------------------------------------------------*
030200 0540-TALLY-STATE.
030300     MOVE ZERO               TO W-FOUND-IDX
030400     PERFORM 0545-FIND-STATE-ENTRY
030500             VARYING W-SCAN-I FROM 1 BY 1
030600             UNTIL W-SCAN-I > W-STATE-BRK-COUNT
030700             OR W-FOUND-IDX NOT = ZERO
030800     IF W-FOUND-IDX NOT = ZERO
030900         ADD 1 TO WS-STATE-COUNT(W-FOUND-IDX)
031000     ELSE
031100         IF W-STATE-BRK-COUNT < 50
031200             ADD 1 TO W-STATE-BRK-COUNT
031300             MOVE WL-STATE(W-SORT-I)
031310                 TO WS-STATE-CODE(W-STATE-BRK-COUNT)
031400             MOVE 1 TO WS-STATE-COUNT(W-STATE-BRK-COUNT)
031500         END-IF
031600     END-IF
031700     .
031800 0545-FIND-STATE-ENTRY.
031900     IF WS-STATE-CODE(W-SCAN-I) = WL-STATE(W-SORT-I)
032000         MOVE W-SCAN-I TO W-FOUND-IDX
032100     END-IF
032200     .
032300*---------------------------------------------------------------*
032400* 0550-SORT-STATES-DESC - TRI PAR PERMUTATION DES ETATS           *
032500* RENCONTRES, DECROISSANT SUR LE NOMBRE DE MISES A JOUR.          *
032600*---------------------------------------------------------------*
032700 0550-SORT-STATES-DESC.
032800     IF W-STATE-BRK-COUNT > 1
032900         PERFORM 0560-STATE-OUTER-PASS
033000                 VARYING W-SORT-I FROM 1 BY 1
033100                 UNTIL W-SORT-I > W-STATE-BRK-COUNT - 1
033200     END-IF
033300     .
033400 0550-EXIT.
033500     EXIT
033600     .
033700 0560-STATE-OUTER-PASS.
033800     PERFORM 0570-STATE-INNER-PASS
033900             VARYING W-SORT-J FROM 1 BY 1
034000             UNTIL W-SORT-J > W-STATE-BRK-COUNT - W-SORT-I
034100     .
034200 0570-STATE-INNER-PASS.
034300     IF WS-STATE-COUNT(W-SORT-J) < WS-STATE-COUNT(W-SORT-J + 1)
034400         PERFORM 0580-SWAP-STATE-ENTRIES
034500     END-IF
034600     .
034700 0580-SWAP-STATE-ENTRIES.
034800     MOVE W-STATE-BRK-ENTRY(W-SORT-J)     TO W-STATE-SWAP-ENTRY
034900     MOVE W-STATE-BRK-ENTRY(W-SORT-J + 1)
034910                     TO W-STATE-BRK-ENTRY(W-SORT-J)
035000     MOVE W-STATE-SWAP-ENTRY
035010                     TO W-STATE-BRK-ENTRY(W-SORT-J + 1)
035100     .
035200*---------------------------------------------------------------*
035300* 0600-WRITE-CONSOLE-REPORT - ECRIT LA BANNIERE, LE RECAPITULATIF*
035400* (PAR PLATEFORME / PAR ACTION / PAR ETAT - 10 PREMIERS), PUIS    *
035500* LE DETAIL, OU LE CAS VIDE.                                      *
035600*---------------------------------------------------------------*
035700 0600-WRITE-CONSOLE-REPORT.
035800     MOVE ALL '=' TO RPT-LINE
035900     WRITE RPT-LINE
036000     MOVE SPACES TO RPT-LINE
036100     MOVE 'REPORTE DE ACTUALIZACIONES DE IMPUESTOS' TO RPT-LINE
036200     WRITE RPT-LINE
036300     MOVE ALL '=' TO RPT-LINE
036400     WRITE RPT-LINE
036500     MOVE SPACES TO RPT-LINE
036600     STRING 'Generado: ' W-RUN-YEAR '-' W-RUN-MONTH '-' W-RUN-DAY
036700             DELIMITED BY SIZE INTO RPT-LINE
036800     WRITE RPT-LINE
036900     MOVE SPACES TO RPT-LINE
037000     MOVE W-TOTAL-PROCESSED TO W-NUM-EDIT
037100     STRING 'Total de registros procesados: ' W-NUM-EDIT
037200             DELIMITED BY SIZE INTO RPT-LINE
037300     WRITE RPT-LINE
037400     MOVE SPACES TO RPT-LINE
037500     MOVE W-TOTAL-UPDATES TO W-NUM-EDIT
037600     STRING 'Registros que requieren actualizacion: ' W-NUM-EDIT
037700             DELIMITED BY SIZE INTO RPT-LINE
037800     WRITE RPT-LINE
037900     MOVE SPACES TO RPT-LINE
038000     WRITE RPT-LINE
038100     IF W-UPD-COUNT = ZERO
038200         MOVE SPACES TO RPT-LINE
038300         MOVE '** NO UPDATES REQUIRED **' TO RPT-LINE
038400         WRITE RPT-LINE
038500         GO TO 0600-EXIT
038600     END-IF
038700     MOVE SPACES TO RPT-LINE
038800     MOVE 'Desglose por plataforma:' TO RPT-LINE
038900     WRITE RPT-LINE
039000     PERFORM 0610-WRITE-PLATFORM-LINE
039100             VARYING W-PLAT-IDX FROM 1 BY 1 UNTIL W-PLAT-IDX > 3
039200     MOVE SPACES TO RPT-LINE
039300     WRITE RPT-LINE
039400     MOVE SPACES TO RPT-LINE
039500     MOVE 'Desglose por accion:' TO RPT-LINE
039600     WRITE RPT-LINE
039700     PERFORM 0620-WRITE-ACTION-LINE
039800             VARYING W-ACT-IDX FROM 1 BY 1 UNTIL W-ACT-IDX > 4
039900     MOVE SPACES TO RPT-LINE
040000     WRITE RPT-LINE
040100     MOVE SPACES TO RPT-LINE
040200     MOVE 'Desglose por estado (10 primeros):' TO RPT-LINE
040300     WRITE RPT-LINE
040400     PERFORM 0630-WRITE-STATE-LINE
040500             VARYING W-SCAN-I FROM 1 BY 1
040600             UNTIL W-SCAN-I > 10 OR W-SCAN-I > W-STATE-BRK-COUNT
040700     MOVE SPACES TO RPT-LINE
040800     WRITE RPT-LINE
040900     MOVE SPACES TO RPT-LINE
041000     MOVE 'Detalle:' TO RPT-LINE
041100     WRITE RPT-LINE
041200     PERFORM 0640-WRITE-DETAIL-LINE
041300             VARYING W-SORT-I FROM 1 BY 1
041310             UNTIL W-SORT-I > W-UPD-COUNT
041400     .
041500 0600-EXIT.
041600     EXIT
041700     .
041800 0610-WRITE-PLATFORM-LINE.
041900     MOVE SPACES TO RPT-LINE
042000     MOVE WP-PLATFORM-COUNT(W-PLAT-IDX) TO W-NUM-EDIT
042100     STRING '  ' WP-PLATFORM-CODE(W-PLAT-IDX) ': ' W-NUM-EDIT
042200             DELIMITED BY SIZE INTO RPT-LINE
042300     WRITE RPT-LINE
042400     .
042500 0620-WRITE-ACTION-LINE.
042600     MOVE SPACES TO RPT-LINE
042700     MOVE WA-ACTION-COUNT(W-ACT-IDX) TO W-NUM-EDIT
042800     STRING '  ' WA-ACTION-CODE(W-ACT-IDX) ': ' W-NUM-EDIT
042900             DELIMITED BY SIZE INTO RPT-LINE
043000     WRITE RPT-LINE
043100     .
043200 0630-WRITE-STATE-LINE.
043300     MOVE SPACES TO RPT-LINE
043400     MOVE WS-STATE-COUNT(W-SCAN-I) TO W-NUM-EDIT
043500     STRING '  ' WS-STATE-CODE(W-SCAN-I) ': ' W-NUM-EDIT
043600             DELIMITED BY SIZE INTO RPT-LINE
043700     WRITE RPT-LINE
043800     .
043900*---------------------------------------------------------------*
044000* 0640-WRITE-DETAIL-LINE - CONSTRUIT ET ECRIT UNE LIGNE DE       *
044100* DETAIL POUR L'ARTICLE DE MISE A JOUR COURANT.                  *
044200*---------------------------------------------------------------*
044300 0640-WRITE-DETAIL-LINE.
044400     MOVE SPACES                        TO W-DETAIL-LINE
044500     MOVE WL-CITY-STATE-KEY(W-SORT-I)   TO WD-KEY
044600     MOVE WL-CITY(W-SORT-I)             TO WD-CITY
044700     MOVE WL-STATE(W-SORT-I)            TO WD-STATE
044800     MOVE WL-TAX-CODE-APEX(W-SORT-I)    TO WD-TC-APEX
044900     MOVE WL-TAX-CODE-COMMAND(W-SORT-I) TO WD-TC-CMD
045000     COMPUTE W-PCT-NUM ROUNDED = WL-OLD-RATE(W-SORT-I) * 100
045100     PERFORM 0650-FORMAT-PERCENT THRU 0650-EXIT
045200     MOVE W-PCT-OUT                     TO WD-OLD-RATE
045300     COMPUTE W-PCT-NUM ROUNDED = WL-NEW-RATE(W-SORT-I) * 100
045400     PERFORM 0650-FORMAT-PERCENT THRU 0650-EXIT
045500     MOVE W-PCT-OUT                     TO WD-NEW-RATE
045600     COMPUTE W-PCT-NUM ROUNDED = WL-RATE-CHANGE(W-SORT-I) * 100
045700     PERFORM 0650-FORMAT-PERCENT THRU 0650-EXIT
045800     MOVE W-PCT-OUT                     TO WD-RATE-CHG
045900     MOVE WL-ACTION-REQUIRED(W-SORT-I)  TO WD-ACTION
046000     MOVE WL-EFFECTIVE-DATE(W-SORT-I)   TO WD-EFF-DATE
046100     MOVE WL-UPDATE-PLATFORM(W-SORT-I)  TO WD-PLATFORM
046200     MOVE SPACES                        TO RPT-LINE
046300     MOVE W-DETAIL-LINE                 TO RPT-LINE
046400     WRITE RPT-LINE
046500     .
046600*---------------------------------------------------------------*
046700* 0650-FORMAT-PERCENT - EDITE W-PCT-NUM (DEJA MULTIPLIE PAR 100  *
046800* ET ARRONDI PAR LE CALLER) EN TEXTE "N.NN%", SANS ESPACES        *
046900* INITIAUX.                                                       *
047000*---------------------------------------------------------------*
047100 0650-FORMAT-PERCENT.
047200     MOVE SPACES              TO W-PCT-OUT
047300     MOVE W-PCT-NUM           TO W-PCT-EDIT
047400     MOVE 1                   TO W-PCT-START
047500     PERFORM 0660-FIND-PCT-START
047600             VARYING W-PCT-START FROM 1 BY 1
047700             UNTIL W-PCT-START > 8
047800             OR W-PCT-CHAR-ENTRY(W-PCT-START) NOT = SPACE
047900     IF W-PCT-START > 8
048000         MOVE '0.00%' TO W-PCT-OUT
048100         GO TO 0650-EXIT
048200     END-IF
048300     STRING W-PCT-EDIT(W-PCT-START:9 - W-PCT-START) '%'
048400             DELIMITED BY SIZE INTO W-PCT-OUT
048500     .
048600 0650-EXIT.
048700     EXIT
048800     .
048900 0660-FIND-PCT-START.
049000     CONTINUE
049100     .
049200*---------------------------------------------------------------*
049300* 0700-WRITE-EXPORT - ECRIT L'EXTRACT D'EXPORTATION : SECTION     *
049400* "UPDATES REQUIRED" (DETAIL), PUIS SECTION "SUMMARY" (PAIRES     *
049500* METRIQUE/VALEUR).                                               *
049600*---------------------------------------------------------------*
049700 0700-WRITE-EXPORT.
049800     MOVE SPACES TO EXP-LINE
049900     MOVE 'Updates Required' TO EXP-LINE
050000     WRITE EXP-LINE
050100     PERFORM 0710-WRITE-EXPORT-DETAIL
050200             VARYING W-SORT-I FROM 1 BY 1
050210             UNTIL W-SORT-I > W-UPD-COUNT
050300     MOVE SPACES TO EXP-LINE
050400     MOVE 'Summary' TO EXP-LINE
050500     WRITE EXP-LINE
050600     MOVE SPACES TO EXP-LINE
050700     MOVE W-TOTAL-PROCESSED TO W-NUM-EDIT
050800     STRING 'Total Records Processed|' W-NUM-EDIT
050900             DELIMITED BY SIZE INTO EXP-LINE
051000     WRITE EXP-LINE
051100     MOVE SPACES TO EXP-LINE
051200     MOVE W-TOTAL-UPDATES TO W-NUM-EDIT
051300     STRING 'Records Requiring Update|' W-NUM-EDIT
051400             DELIMITED BY SIZE INTO EXP-LINE
051500     WRITE EXP-LINE
051600     MOVE SPACES TO EXP-LINE
051700     STRING 'Report Generated|' W-RUN-YEAR '-' W-RUN-MONTH '-'
051800             W-RUN-DAY DELIMITED BY SIZE INTO EXP-LINE
051900     WRITE EXP-LINE
052000     PERFORM 0720-WRITE-EXPORT-PLATFORM
052100             VARYING W-PLAT-IDX FROM 1 BY 1 UNTIL W-PLAT-IDX > 3
052200     PERFORM 0730-WRITE-EXPORT-ACTION
052300             VARYING W-ACT-IDX FROM 1 BY 1 UNTIL W-ACT-IDX > 4
052400     .
052500 0700-EXIT.
052600     EXIT
052700     .
052800*---------------------------------------------------------------*
052900* 0710-WRITE-EXPORT-DETAIL - UNE LIGNE D'EXPORT PAR ARTICLE DE    *
053000* MISE A JOUR, CHAMPS SEPARES PAR '|', DANS L'ORDRE DU RAPPORT.   *
053100*---------------------------------------------------------------*
053200 0710-WRITE-EXPORT-DETAIL.
053300     COMPUTE W-PCT-NUM ROUNDED = WL-OLD-RATE(W-SORT-I) * 100
053400     PERFORM 0650-FORMAT-PERCENT THRU 0650-EXIT
053500     MOVE W-PCT-OUT TO WD-OLD-RATE
053600     COMPUTE W-PCT-NUM ROUNDED = WL-NEW-RATE(W-SORT-I) * 100
053700     PERFORM 0650-FORMAT-PERCENT THRU 0650-EXIT
053800     MOVE W-PCT-OUT TO WD-NEW-RATE
053900     COMPUTE W-PCT-NUM ROUNDED = WL-RATE-CHANGE(W-SORT-I) * 100
054000     PERFORM 0650-FORMAT-PERCENT THRU 0650-EXIT
054100     MOVE W-PCT-OUT TO WD-RATE-CHG
054200     MOVE SPACES TO EXP-LINE
054300     STRING WL-CITY-STATE-KEY(W-SORT-I) '|' WL-CITY(W-SORT-I) '|'
054400             WL-STATE(W-SORT-I) '|' WL-TAX-CODE-APEX(W-SORT-I) '|'
054500             WL-TAX-CODE-COMMAND(W-SORT-I) '|' WD-OLD-RATE '|'
054600             WD-NEW-RATE '|' WD-RATE-CHG '|'
054700             WL-ACTION-REQUIRED(W-SORT-I) '|'
054800             WL-EFFECTIVE-DATE(W-SORT-I) '|'
054900             WL-UPDATE-PLATFORM(W-SORT-I)
055000             DELIMITED BY SIZE INTO EXP-LINE
055100     WRITE EXP-LINE
055200     .
055300 0720-WRITE-EXPORT-PLATFORM.
055400     MOVE SPACES TO EXP-LINE
055500     MOVE WP-PLATFORM-COUNT(W-PLAT-IDX) TO W-NUM-EDIT
055600     STRING 'Platform: ' WP-PLATFORM-CODE(W-PLAT-IDX) '|'
055700             W-NUM-EDIT
055800             DELIMITED BY SIZE INTO EXP-LINE
055900     WRITE EXP-LINE
056000     .
056100 0730-WRITE-EXPORT-ACTION.
056200     MOVE SPACES TO EXP-LINE
056300     MOVE WA-ACTION-COUNT(W-ACT-IDX) TO W-NUM-EDIT
056400     STRING 'Action: ' WA-ACTION-CODE(W-ACT-IDX) '|'
056500             W-NUM-EDIT
056600             DELIMITED BY SIZE INTO EXP-LINE
056700     WRITE EXP-LINE
056800     .
