000100*****************************************************************
000200* PROGRAMME RCTXP010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME FACTORISE LES DEUX REGLES DE NETTOYAGE       *
000600* COMMUNES AUX TROIS EXTRACTS (APEX, COMMAND, RATE-EDITS) :      *
000700*   FONCTION 'P' - DECOUPE UNE CHAINE "VILLE, ET" EN VILLE ET    *
000800*                  CODE ETAT (DEUX LETTRES EN FIN DE CHAINE) ;   *
000900*   FONCTION 'K' - CONSTRUIT LA CLE VILLE_ETAT A PARTIR D'UNE    *
001000*                  VILLE ET D'UN CODE ETAT DEJA CONNUS.          *
001100*                                                                *
001200* APPELE PAR RCTXA010 (FONCTION 'P' PUIS 'K') ET PAR RCTXC010    *
001300* (FONCTION 'P' PUIS 'K') ET PAR RCTXE010 (FONCTION 'K' SEULE,   *
001400* CAR LA JURIDICTION N'A PAS LA FORME "VILLE, ET").              *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700*----------------------------------------------------------------*
001800 PROGRAM-ID.    RCTXP010.
001900 AUTHOR.        R. K. TILLMAN.
002000 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
002100 DATE-WRITTEN.  03/20/87.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002400*----------------------------------------------------------------*
002500* JOURNAL DES MODIFICATIONS                                      *
002600*----------------------------------------------------------------*
002700* RKT 20/03/87 - CREATION.  A L'ORIGINE CE SOUS-PROGRAMME NE      *
002800*                FAISAIT QUE LE DECOUPAGE VILLE/CANTON POUR LA    *
002900*                CHAINE DE CONTROLE DES TAUX.                     *
003000* RKT 02/11/92 - RELECTURE GENERALE, AJOUT DE ZONES DE RESERVE.   *
003100* RKT 14/01/98 - PASSAGE DE L'ANNEE SUR 4 POSITIONS (AN 2000).    *
003200* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.    *
003300* LMP 05/02/15 - REPRISE COMPLETE POUR LE RAPPROCHEMENT DE TAUX   *
003400*                APEX/COMMAND (TKT 41187).  FONCTION 'P' REECRITE*
003500*                POUR LA REGLE "VILLE, ETAT" ; FONCTION 'K'       *
003600*                AJOUTEE POUR LA CONSTRUCTION DE CLE COMMUNE.      *
003700* LMP 19/04/15 - RENOMME DEPUIS TAUXAUX2 EN RCTXP010 ET SORTI DU  *
003800*                CHAINAGE TAUDIS/DL-I (TKT 41187).                *
003900* LMP 02/06/15 - LA VILLE EST MAINTENANT REDUITE A UN SEUL ESPACE *
004000*                ENTRE MOTS AVANT CONSTRUCTION DE LA CLE.         *
004100* LMP 09/08/26 - FONCTION 'P' : LA CHAINE D'ENTREE EST MISE EN    *
004200*                MAJUSCULES AVANT DECOUPAGE (REGLE DE NETTOYAGE   *
004300*                OUBLIEE A LA REPRISE DE 02/15) ; LE CODE ETAT    *
004400*                EST VALIDE PAR ALPHABETIC-UPPER (TKT 44950).     *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-3090.
004900 OBJECT-COMPUTER.  IBM-3090.
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300*----------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005600 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005700-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005800-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005810* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
005820* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
005830 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
005900*--- ZONE DE TRAVAIL POUR LE DECOUPAGE -----------------------*
006000 01  W-WORK-AREA.
006100     05  W-TRIM-LEN         PIC S9(4) COMP.
006200     05  W-SCAN-PTR         PIC S9(4) COMP.
006300     05  W-STATE-START      PIC S9(4) COMP.
006400     05  W-COMMA-PTR        PIC S9(4) COMP.
006500     05  W-CITY-LEN         PIC S9(4) COMP.
006600     05  W-OUT-PTR          PIC S9(4) COMP.
006700     05  W-IN-PTR           PIC S9(4) COMP.
006800     05  W-PREV-WAS-SPACE   PIC X(01).
006900         88  W-PREV-SPACE            VALUE 'Y'.
007000         88  W-PREV-NOT-SPACE        VALUE 'N'.
007100     05  FILLER             PIC X(10).
007200*--- VUE OCTETS DE LA ZONE CI-DESSUS, POUR LE VIDAGE DE MISE AU
007300*    POINT (UTILISE PAR LA DIRECTION SEULEMENT) --------------*
007400 01  W-WORK-AREA-DUMP REDEFINES W-WORK-AREA.
007500     05  W-WORK-DUMP-BYTES  PIC X(20).
007600*--- ZONE DE TRAVAIL PORTANT LE TEXTE D'ENTREE COPIE ----------*
007700 01  W-WORK-AREA-HOLDER.
007800     05  W-LOCAL-TEXT       PIC X(40).
007900*--- TABLE DE TRAVAIL RE-VUE CARACTERE PAR CARACTERE -----------*
008000 01  W-CHAR-TABLE REDEFINES W-WORK-AREA-HOLDER.
008100     05  W-CHAR-ENTRY OCCURS 40 TIMES
008200                      INDEXED BY W-CHAR-IDX
008300                      PIC X(01).
008400*--- ZONE DE TRAVAIL POUR LA CONSTRUCTION DE LA CLE ------------*
008500 01  W-KEY-WORK.
008600     05  W-KEY-CITY-PART    PIC X(30).
008700     05  W-KEY-OUT-LEN      PIC S9(4) COMP.
008800     05  FILLER             PIC X(05).
008900*--- VUE DE LA PARTIE VILLE DE LA CLE, CARACTERE PAR CARACTERE -*
009000 01  W-KEY-WORK-CHARS REDEFINES W-KEY-WORK.
009100     05  W-KEY-CHAR-ENTRY   OCCURS 30 TIMES
009200                            INDEXED BY W-KEY-CHAR-IDX
009300                            PIC X(01).
009400     05  FILLER             PIC X(09).
009500*--- ZONE DE TRAVAIL POUR LA CONVERSION TEXTE -> TAUX PACKE -----*
009600* LMP 09/02/15 - AJOUTEE POUR LA FONCTION 'R' (TKT 41187).       *
009700 01  W-RATE-WORK.
009800     05  W-RATE-SIGN        PIC S9(1) COMP VALUE +1.
009900     05  W-RATE-INT-PART    PIC S9(9) COMP.
010000     05  W-RATE-FRAC-PART   PIC S9(9) COMP.
010100     05  W-RATE-FRAC-SCALE  PIC S9(9) COMP.
010200     05  W-RATE-FRAC-DIGITS PIC S9(4) COMP.
010300     05  W-RATE-SEEN-DOT    PIC X(01).
010400         88  W-RATE-SEEN-DOT-YES     VALUE 'Y'.
010500         88  W-RATE-SEEN-DOT-NO      VALUE 'N'.
010600     05  W-RATE-VALID       PIC X(01).
010700         88  W-RATE-IS-VALID         VALUE 'Y'.
010800         88  W-RATE-NOT-VALID        VALUE 'N'.
010900     05  W-RATE-SCAN-PTR    PIC S9(4) COMP.
011000     05  W-RATE-DIGIT-VAL   PIC S9(1) COMP.
011100*--- VUE DU CARACTERE COURANT DE W-LOCAL-TEXT COMME CHIFFRE -----*
011200 01  W-CHAR-TABLE-DIGIT REDEFINES W-WORK-AREA-HOLDER.
011300     05  W-DIGIT-ENTRY      OCCURS 40 TIMES
011400                            INDEXED BY W-DIGIT-IDX
011500                            PIC 9(01).
011600*----------------------------------------------------------------*
011700 LINKAGE SECTION.
011800*----------------------------------------------------------------*
011900 01  L-FUNCTION-CODE        PIC X(01).
012000 01  L-INPUT-TEXT           PIC X(40).
012100 01  L-OUT-CITY             PIC X(30).
012200 01  L-OUT-STATE            PIC X(02).
012300 01  L-OUT-KEY              PIC X(33).
012400 01  L-OUT-RATE             PIC S9(3)V9(6) COMP-3.
012500 01  CR                     PIC 9(02).
012600 01  RC                     PIC 9(02).
012700*----------------------------------------------------------------*
012800 PROCEDURE DIVISION USING L-FUNCTION-CODE L-INPUT-TEXT
012900          L-OUT-CITY L-OUT-STATE L-OUT-KEY L-OUT-RATE CR RC.
013000*----------------------------------------------------------------*
013100 PROG.
013200     MOVE ZERO               TO CR RC
013300     EVALUATE L-FUNCTION-CODE
013400         WHEN 'P'
013500             PERFORM 0200-PARSE-LOCATION THRU 0200-EXIT
013600             PERFORM 0300-BUILD-KEY      THRU 0300-EXIT
013700         WHEN 'K'
013800             PERFORM 0300-BUILD-KEY      THRU 0300-EXIT
013900         WHEN 'R'
014000             PERFORM 0400-CONVERT-RATE-TEXT THRU 0400-EXIT
014100         WHEN OTHER
014200             MOVE 90 TO CR
014300             MOVE 01 TO RC
014400     END-EVALUATE
014500     EXIT PROGRAM
014600     .
014700*---------------------------------------------------------------*
014800* 0200-PARSE-LOCATION - REGLE DE DECOUPAGE VILLE/ETAT.  LA       *
014900* CHAINE DOIT FINIR PAR UNE VIRGULE, DES ESPACES FACULTATIFS,    *
015000* PUIS EXACTEMENT DEUX LETTRES.  TOUT AUTRE FORMAT EST REJETE.   *
015100* LMP 09/08/26 - LA CHAINE EST MISE EN MAJUSCULES (REGLE DE      *
015200*                NETTOYAGE - TKT 44950) AVANT TOUT DECOUPAGE,    *
015300*                CE QUI NORMALISE VILLE ET ETAT DU MEME COUP.    *
015400*---------------------------------------------------------------*
015500 0200-PARSE-LOCATION.
015600     MOVE SPACES             TO L-OUT-CITY L-OUT-STATE
015700     MOVE L-INPUT-TEXT       TO W-LOCAL-TEXT
015800     INSPECT W-LOCAL-TEXT CONVERTING
015900             'abcdefghijklmnopqrstuvwxyz'
016000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016100     MOVE 40                 TO W-SCAN-PTR
016200     MOVE ZERO               TO W-TRIM-LEN
016300* RECHERCHE DU DERNIER CARACTERE NON-ESPACE
016400     PERFORM 0210-FIND-TRIM-LEN
016500             VARYING W-SCAN-PTR FROM 40 BY -1
016600             UNTIL W-SCAN-PTR < 1 OR W-TRIM-LEN NOT = ZERO
016700     IF W-TRIM-LEN < 4
016800         MOVE 91 TO CR
016900         MOVE 01 TO RC
017000         GO TO 0200-EXIT
017100     END-IF
017200* LES DEUX DERNIERS CARACTERES SIGNIFICATIFS DOIVENT ETRE DEUX
017300* LETTRES - CE SONT LE CODE ETAT
017400     MOVE W-CHAR-ENTRY(W-TRIM-LEN - 1) TO L-OUT-STATE(1:1)
017500     MOVE W-CHAR-ENTRY(W-TRIM-LEN)     TO L-OUT-STATE(2:1)
017600     IF L-OUT-STATE NOT ALPHABETIC-UPPER
017700         MOVE SPACES TO L-OUT-STATE
017800         MOVE 91 TO CR
017900         MOVE 01 TO RC
018000         GO TO 0200-EXIT
018100     END-IF
018200* ON REMONTE PAR-DESSUS LES ESPACES FACULTATIFS QUI PRECEDENT
018300* LE CODE ETAT POUR TROUVER LA VIRGULE
018400     MOVE W-TRIM-LEN - 2     TO W-SCAN-PTR
018500     PERFORM 0220-SKIP-BLANKS-BACK
018600             UNTIL W-SCAN-PTR < 1
018700             OR W-CHAR-ENTRY(W-SCAN-PTR) NOT = SPACE
018800     IF W-SCAN-PTR < 1
018900         MOVE 91 TO CR
019000         MOVE 01 TO RC
019100         MOVE SPACES TO L-OUT-STATE
019200         GO TO 0200-EXIT
019300     END-IF
019400     IF W-CHAR-ENTRY(W-SCAN-PTR) NOT = ','
019500         MOVE 91 TO CR
019600         MOVE 01 TO RC
019700         MOVE SPACES TO L-OUT-STATE
019800         GO TO 0200-EXIT
019900     END-IF
020000     MOVE W-SCAN-PTR - 1     TO W-CITY-LEN
020100     IF W-CITY-LEN < 1 OR W-CITY-LEN > 30
020200         MOVE 91 TO CR
020300         MOVE 01 TO RC
020400         MOVE SPACES TO L-OUT-STATE
020500         GO TO 0200-EXIT
020600     END-IF
020700     MOVE W-LOCAL-TEXT(1:W-CITY-LEN) TO L-OUT-CITY
020800     .
020900 0200-EXIT.
021000     EXIT
021100     .
021200*---------------------------------------------------------------*
021300* 0210-FIND-TRIM-LEN - BALAYAGE ARRIERE JUSQU'AU PREMIER         *
021400* CARACTERE NON-ESPACE, VU EN PARTANT DE LA FIN DE LA CHAINE.    *
021500*---------------------------------------------------------------*
021600 0210-FIND-TRIM-LEN.
021700     IF W-CHAR-ENTRY(W-SCAN-PTR) NOT = SPACE
021800         MOVE W-SCAN-PTR     TO W-TRIM-LEN
021900     END-IF
022000     .
022100*---------------------------------------------------------------*
022200* 0220-SKIP-BLANKS-BACK - DECREMENTE LE POINTEUR DE BALAYAGE.    *
022300*---------------------------------------------------------------*
022400 0220-SKIP-BLANKS-BACK.
022500     SUBTRACT 1              FROM W-SCAN-PTR
022600     .
022700*---------------------------------------------------------------*
022800* 0300-BUILD-KEY - CLE = VILLE (MAJUSCULE, ESPACES INTERNES      *
022900* REDUITS A UN SEUL) + '_' + CODE ETAT.  APPELEE AVEC L-OUT-CITY *
023000* ET L-OUT-STATE DEJA GARNIS ET DEJA EN MAJUSCULES, SOIT PAR     *
023100* 0200 CI-DESSUS (QUI LES MET EN MAJUSCULES), SOIT DIRECTEMENT   *
023200* PAR L'APPELANT (FONCTION 'K') - A QUI IL REVIENT ALORS DE      *
023300* FAIRE LUI-MEME LA CONVERSION (TKT 44950).                      *
023400*---------------------------------------------------------------*
023500 0300-BUILD-KEY.
023600     MOVE SPACES             TO L-OUT-KEY
023700     MOVE SPACES             TO W-KEY-CITY-PART
023800     MOVE ZERO               TO W-KEY-OUT-LEN
023900     MOVE ZERO               TO W-IN-PTR
024000     MOVE 'Y'                TO W-PREV-WAS-SPACE
024100     PERFORM 0310-SQUEEZE-ONE-CHAR
024200             VARYING W-IN-PTR FROM 1 BY 1
024300             UNTIL W-IN-PTR > 30
024400     IF W-KEY-OUT-LEN > 0
024410        AND W-KEY-CITY-PART(W-KEY-OUT-LEN:1) = SPACE
024500         SUBTRACT 1          FROM W-KEY-OUT-LEN
024600     END-IF
024700     IF W-KEY-OUT-LEN > 0
024750         MOVE W-KEY-CITY-PART(1:W-KEY-OUT-LEN)
024760                             TO L-OUT-KEY(1:W-KEY-OUT-LEN)
024900         MOVE '_'            TO L-OUT-KEY(W-KEY-OUT-LEN + 1:1)
025000         MOVE L-OUT-STATE    TO L-OUT-KEY(W-KEY-OUT-LEN + 2:2)
025100     END-IF
025200     .
025300 0300-EXIT.
025400     EXIT
025500     .
025600*---------------------------------------------------------------*
025700* 0310-SQUEEZE-ONE-CHAR - COPIE UN CARACTERE DE LA VILLE EN      *
025800* SORTIE, EN NE GARDANT QU'UN SEUL ESPACE POUR CHAQUE SUITE      *
025900* D'ESPACES RENCONTREE DANS LE TEXTE D'ORIGINE.                  *
026000*---------------------------------------------------------------*
026100 0310-SQUEEZE-ONE-CHAR.
026200     IF L-OUT-CITY(W-IN-PTR:1) = SPACE
026300         IF W-PREV-NOT-SPACE AND W-KEY-OUT-LEN < 30
026400             ADD 1 TO W-KEY-OUT-LEN
026500             MOVE SPACE      TO W-KEY-CITY-PART(W-KEY-OUT-LEN:1)
026600         END-IF
026700         MOVE 'Y'            TO W-PREV-WAS-SPACE
026800     ELSE
026900         IF W-KEY-OUT-LEN < 30
027000             ADD 1 TO W-KEY-OUT-LEN
027050             MOVE L-OUT-CITY(W-IN-PTR:1)
027060                             TO W-KEY-CITY-PART(W-KEY-OUT-LEN:1)
027200         END-IF
027300         MOVE 'N'            TO W-PREV-WAS-SPACE
027400     END-IF
027500     .
027600*---------------------------------------------------------------*
027700* 0400-CONVERT-RATE-TEXT - CONVERTIT UN TEXTE DE TAUX (SIGNE     *
027800* FACULTATIF, CHIFFRES, POINT DECIMAL FACULTATIF, CHIFFRES) EN   *
027900* UN TAUX PACKE A SIX DECIMALES.  TEXTE VIDE OU CONTENANT UN     *
028000* CARACTERE NON ATTENDU -> CR = 92, L-OUT-RATE = ZERO.           *
028100*---------------------------------------------------------------*
028200 0400-CONVERT-RATE-TEXT.
028300     MOVE L-INPUT-TEXT        TO W-LOCAL-TEXT
028400     MOVE ZERO                TO L-OUT-RATE
028500     MOVE ZERO                TO W-RATE-INT-PART W-RATE-FRAC-PART
028600     MOVE ZERO                TO W-RATE-FRAC-DIGITS
028700     MOVE +1                  TO W-RATE-SIGN
028800     MOVE 'N'                 TO W-RATE-SEEN-DOT
028900     MOVE 'Y'                 TO W-RATE-VALID
029000     MOVE 40                  TO W-SCAN-PTR
029100     MOVE ZERO                TO W-TRIM-LEN
029200     PERFORM 0210-FIND-TRIM-LEN
029300             VARYING W-SCAN-PTR FROM 40 BY -1
029400             UNTIL W-SCAN-PTR < 1 OR W-TRIM-LEN NOT = ZERO
029500     IF W-TRIM-LEN = ZERO
029600         MOVE 92 TO CR
029700         MOVE 01 TO RC
029800         GO TO 0400-EXIT
029900     END-IF
030000     PERFORM 0410-SCAN-ONE-RATE-CHAR
030100             VARYING W-RATE-SCAN-PTR FROM 1 BY 1
030200             UNTIL W-RATE-SCAN-PTR > W-TRIM-LEN
030300             OR W-RATE-NOT-VALID
030400     IF W-RATE-NOT-VALID
030500         MOVE 92 TO CR
030600         MOVE 01 TO RC
030700         MOVE ZERO TO L-OUT-RATE
030800         GO TO 0400-EXIT
030900     END-IF
031000     COMPUTE W-RATE-FRAC-SCALE =
031100             W-RATE-FRAC-PART * (10 ** (6 - W-RATE-FRAC-DIGITS))
031200     COMPUTE L-OUT-RATE ROUNDED =
031250             W-RATE-SIGN * (W-RATE-INT-PART +
031260                            (W-RATE-FRAC-SCALE / 1000000))
031400     .
031500 0400-EXIT.
031600     EXIT
031700     .
031800*---------------------------------------------------------------*
031900* 0410-SCAN-ONE-RATE-CHAR - TRAITE UN CARACTERE DU TEXTE DE      *
032000* TAUX : SIGNE EN TETE, CHIFFRE (ENTIER OU DECIMAL SUIVANT       *
032100* W-RATE-SEEN-DOT), OU POINT DECIMAL.  TOUT AUTRE CARACTERE      *
032200* REND LA CONVERSION INVALIDE.                                  *
032300*---------------------------------------------------------------*
032400 0410-SCAN-ONE-RATE-CHAR.
032500     IF W-RATE-SCAN-PTR = 1 AND W-CHAR-ENTRY(1) = '-'
032600         MOVE -1 TO W-RATE-SIGN
032700     ELSE
032800         IF W-RATE-SCAN-PTR = 1 AND W-CHAR-ENTRY(1) = '+'
032900             CONTINUE
033000         ELSE
033100             IF W-CHAR-ENTRY(W-RATE-SCAN-PTR) = '.'
033200                 IF W-RATE-SEEN-DOT-YES
033300                     MOVE 'N' TO W-RATE-VALID
033400                 ELSE
033500                     MOVE 'Y' TO W-RATE-SEEN-DOT
033600                 END-IF
033700             ELSE
033800                 IF W-CHAR-ENTRY(W-RATE-SCAN-PTR) IS NUMERIC
033850                     MOVE W-DIGIT-ENTRY(W-RATE-SCAN-PTR)
033860                                     TO W-RATE-DIGIT-VAL
034000                     IF W-RATE-SEEN-DOT-NO
034100                         COMPUTE W-RATE-INT-PART =
034150                                 W-RATE-INT-PART * 10
034200                                 + W-RATE-DIGIT-VAL
034300                     ELSE
034400                         IF W-RATE-FRAC-DIGITS < 6
034500                             ADD 1 TO W-RATE-FRAC-DIGITS
034550                             COMPUTE W-RATE-FRAC-PART =
034560                                     W-RATE-FRAC-PART * 10
034570                                     + W-RATE-DIGIT-VAL
034800                         END-IF
034900                     END-IF
035000                 ELSE
035100                     MOVE 'N' TO W-RATE-VALID
035200                 END-IF
035300             END-IF
035400         END-IF
035500     END-IF
035600     .
