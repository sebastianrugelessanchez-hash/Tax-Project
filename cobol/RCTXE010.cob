000100*****************************************************************
000200* PROGRAMME RCTXE010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME LIT LE BULLETIN DES MODIFICATIONS DE TAUX    *
000600* (RATE-EDITS) ET EN TIRE UN ARTICLE NETTOYE PAR JURIDICTION.    *
000700* LE NOM D'ETAT EST CONVERTI EN CODE A DEUX LETTRES PAR TABLE ;  *
000800* LE NOM DE JURIDICTION EST DEBARRASSE DE SON SUFFIXE DE TYPE ;  *
000900* LES TAUX TEXTE SONT CONVERTIS EN PACKE ET LA VARIATION EST     *
001000* CALCULEE.                                                      *
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300*----------------------------------------------------------------*
001400 PROGRAM-ID.    RCTXE010.
001500 AUTHOR.        R. K. TILLMAN.
001600 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
001700 DATE-WRITTEN.  04/05/89.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002000*----------------------------------------------------------------*
002100* JOURNAL DES MODIFICATIONS                                      *
002200*----------------------------------------------------------------*
002300* RKT 04/05/89 - CREATION.  A L'ORIGINE CE SOUS-PROGRAMME         *
002400*                INTERROGEAIT LA BASE TAUDIS PAR CALL CBLTDLI     *
002500*                POUR RETROUVER UN ARTICLE TAUX (VOIR FMSTAU2).   *
002600* RKT 02/11/92 - RELECTURE GENERALE, AJOUT DE ZONES DE RESERVE.   *
002700* RKT 20/08/96 - CORRECTIF SUR LA RECHERCHE SEQUENTIELLE DES      *
002800*                SUFFIXES DE TYPE DE JURIDICTION.                 *
002900* RKT 14/01/98 - PASSAGE DE L'ANNEE SUR 4 POSITIONS (AN 2000).    *
003000* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.    *
003100* LMP 05/02/15 - REPRISE COMPLETE POUR LE RAPPROCHEMENT DE TAUX   *
003200*                APEX/COMMAND (TKT 41187).  LA BASE TAUDIS/DL-I   *
003300*                EST REMPLACEE PAR LE BULLETIN RATE-EDITS ; LA    *
003400*                TABLE DES ETATS (XSTCOD) REMPLACE LA SEGMENT     *
003500*                SEARCH IMS.                                      *
003600* LMP 19/04/15 - RENOMME EN RCTXE010 (TKT 41187).                 *
003700* LMP 02/06/15 - AJOUT DU DECOUPAGE "NOM (TYPE)" ET DE LA PURGE   *
003800*                DE SUFFIXE DE JURIDICTION (TKT 41187).           *
003900* LMP 09/08/26 - LE NOM D'ETAT ET LE NOM DE JURIDICTION SONT      *
004000*                MIS EN MAJUSCULES AVANT RECHERCHE/DECOUPAGE ;    *
004100*                LA TABLE XSTCOD ET LA TABLE DES SUFFIXES NE       *
004200*                TROUVAIENT PLUS RIEN DES QUE LE BULLETIN         *
004300*                ARRIVAIT EN CASSE MIXTE (TKT 44950).             *
004310* LMP 09/08/26 - 0600-CONVERT-RATES : LE TEST CROISE DES DEUX     *
004320*                TAUX TESTAIT "ET" AU LIEU DE "OU" ET NE FAISAIT   *
004330*                JAMAIS RIEN ; UN SEUL TAUX INVALIDE NE METTAIT   *
004340*                PLUS L'AUTRE A ZERO.  VERIFICATION DE CAPACITE   *
004350*                DE LA TABLE AVANCEE EN TETE DE 0300-PROCESS-ROWS, *
004360*                AVANT 0600, QUI ADRESSAIT DEJA W-EDT-IDX + 1      *
004370*                SANS GARDE (TKT 44950).                           *
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-3090.
004800 OBJECT-COMPUTER.  IBM-3090.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT EDITS-FILE       ASSIGN TO EDTIN
005300                             ORGANIZATION LINE SEQUENTIAL
005400                             FILE STATUS EDT-FS.
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700*----------------------------------------------------------------*
005800 FILE SECTION.
005900 FD  EDITS-FILE
006000     RECORD CONTAINS 125 CHARACTERS
006100     DATA RECORD IS EDT-RAW-RECORD.
006200 01  EDT-RAW-RECORD.
006300     COPY XEDTRAW REPLACING 'X-' BY 'ER-'.
006400*----------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006700 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006800-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006900-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006910* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
006920* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
006930 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
007000*--- TABLE DES ETATS ET DES SUFFIXES DE JURIDICTION ------------*
007100 01  WS-LOOKUP-TABLES.
007200     COPY XSTCOD.
007300*--- FILE STATUS DE EDITS-FILE --------------------------------*
007400 01  EDT-FS                PIC XX.
007500     88  EDT-FS-OK                  VALUE '00'.
007600     88  EDT-FS-EOF                 VALUE '10'.
007700*--- COMPTEURS ET COMMUTATEURS -----------------------------------*
007800 01  W-CONTROL-AREA.
007900     05  W-EOF-SWITCH       PIC X(01) VALUE 'N'.
008000         88  W-AT-EOF               VALUE 'Y'.
008100         88  W-NOT-AT-EOF           VALUE 'N'.
008200     05  W-ROWS-READ        PIC S9(7) COMP-3 VALUE ZERO.
008300     05  W-RECS-EMITTED     PIC S9(7) COMP-3 VALUE ZERO.
008400     05  W-EDT-IDX          PIC S9(4) COMP VALUE ZERO.
008500     05  W-STATE-CODE       PIC X(02).
008600     05  FILLER             PIC X(10).
008700*--- VUE DES COMPTEURS CI-DESSUS, VIDAGE DE MISE AU POINT ------*
008800 01  W-CONTROL-AREA-DUMP REDEFINES W-CONTROL-AREA.
008900     05  FILLER             PIC X(27).
009000*--- ZONES DE TRAVAIL POUR L'APPEL A RCTXP010 -------------------*
009100 01  W-PARSE-LINKAGE.
009200     05  W-PARSE-FUNCTION   PIC X(01).
009300     05  W-PARSE-INPUT      PIC X(40).
009400     05  W-PARSE-CITY       PIC X(30).
009500     05  W-PARSE-STATE      PIC X(02).
009600     05  W-PARSE-KEY        PIC X(33).
009700     05  W-PARSE-RATE       PIC S9(3)V9(6) COMP-3.
009800     05  W-PARSE-CR         PIC 9(02).
009900     05  W-PARSE-RC         PIC 9(02).
010000*--- VUE DES ZONES D'APPEL CI-DESSUS, VIDAGE DE MISE AU POINT -*
010100 01  W-PARSE-LINKAGE-DUMP REDEFINES W-PARSE-LINKAGE.
010200     05  FILLER             PIC X(115).
010300*--- NOM D'ETAT MIS A PLAT EN MAJUSCULES AVANT RECHERCHE -------*
010400* LMP 09/08/26 - AJOUT (TKT 44950) : LE NOM D'ETAT DU BULLETIN   *
010500*                RATE-EDITS N'ARRIVE PAS TOUJOURS EN MAJUSCULES.*
010600 01  W-STATE-NAME-WORK.
010700     05  W-STATE-NAME-TEXT  PIC X(20).
010800     05  FILLER             PIC X(05).
010810*--- CR DES DEUX CONVERSIONS DE TAUX, POUR LA REGLE CROISEE ----*
010820* LMP 09/08/26 - AJOUT (TKT 44950) : IL FAUT LES DEUX CR POUR    *
010830*                SAVOIR SI L'UNE DES DEUX CONVERSIONS A ECHOUE ; *
010840*                W-PARSE-CR SEUL EST ECRASE PAR LE DEUXIEME      *
010850*                APPEL A RCTXP010.                               *
010860 01  W-RATE-CONVERT-WORK.
010870     05  W-OLD-RATE-CR      PIC 9(02).
010880     05  W-NEW-RATE-CR      PIC 9(02).
010890     05  FILLER             PIC X(06).
010900*--- ZONE DE TRAVAIL POUR LE DECOUPAGE DU NOM DE JURIDICTION ---*
011000 01  W-JUR-WORK.
011100     05  W-JUR-TEXT         PIC X(40).
011200     05  W-JUR-RESULT       PIC X(30).
011300     05  W-JUR-TRIM-LEN     PIC S9(4) COMP.
011400     05  W-JUR-SCAN-PTR     PIC S9(4) COMP.
011500     05  W-JUR-PAREN-OPEN   PIC S9(4) COMP.
011600     05  W-JUR-BASE-LEN     PIC S9(4) COMP.
011700     05  W-JUR-WORD-START   PIC S9(4) COMP.
011750     05  W-JUR-TOKEN-LEN    PIC S9(4) COMP.
011800     05  W-JUR-FOUND-POS    PIC S9(4) COMP.
011900     05  W-JUR-FOUND-SW     PIC X(01) VALUE 'N'.
012000         88  W-JUR-SUFFIX-FOUND     VALUE 'Y'.
012100         88  W-JUR-SUFFIX-NOT-FOUND VALUE 'N'.
012200     05  W-JUR-PAREN-HAS-SPACE PIC X(01) VALUE 'N'.
012300         88  W-JUR-PAREN-MULTIWORD  VALUE 'Y'.
012400     05  FILLER             PIC X(10).
012500*--- VUE DU TEXTE DE JURIDICTION, CARACTERE PAR CARACTERE -------*
012600 01  W-JUR-CHAR-TABLE REDEFINES W-JUR-WORK.
012700     05  W-JUR-CHAR-ENTRY   OCCURS 40 TIMES
012800                            INDEXED BY W-JUR-CHAR-IDX
012900                            PIC X(01).
013000*--- JETON DE MOT COURANT, PADDE A LA LARGEUR DE LA TABLE DES   *
013100*    SUFFIXES, POUR LA RECHERCHE SEQUENTIELLE ---------------------*
013200 01  W-JUR-TOKEN            PIC X(15).
013300*--- TABLE DES ARTICLES RATE-EDITS NETTOYES, RENVOYEE A L'APPEL *
013400 01  W-EDITS-TABLE.
013500     05  W-EDITS-ENTRY OCCURS 2000 TIMES
013600                       INDEXED BY W-EDT-TABLE-IDX.
013700         COPY XEDTCEL REPLACING 'X-' BY 'WE-'.
013800*----------------------------------------------------------------*
013900 LINKAGE SECTION.
014000*----------------------------------------------------------------*
014100 01  L-EDITS-TABLE.
014200     05  L-EDITS-ENTRY OCCURS 2000 TIMES
014300                       INDEXED BY L-EDT-TABLE-IDX.
014400         COPY XEDTCEL REPLACING 'X-' BY 'LE-'.
014500 01  L-EDITS-COUNT          PIC S9(4) COMP.
014600 01  CR                     PIC 9(02).
014700 01  RC                     PIC 9(02).
014800*----------------------------------------------------------------*
014900 PROCEDURE DIVISION USING L-EDITS-TABLE L-EDITS-COUNT CR RC.
015000*----------------------------------------------------------------*
015100 PROG.
015200     MOVE ZERO               TO CR RC
015300     MOVE ZERO               TO W-ROWS-READ W-RECS-EMITTED
015310                                 W-EDT-IDX
015400     MOVE 'N'                TO W-EOF-SWITCH
015500     OPEN INPUT EDITS-FILE
015600     IF NOT EDT-FS-OK
015700         MOVE 30 TO CR
015800         MOVE 01 TO RC
015900         GO TO PROG-EXIT
016000     END-IF
016100     PERFORM 0300-PROCESS-ROWS THRU 0300-EXIT
016200             UNTIL W-AT-EOF
016300     CLOSE EDITS-FILE
016400     MOVE W-EDITS-TABLE      TO L-EDITS-TABLE
016500     MOVE W-EDT-IDX          TO L-EDITS-COUNT
016600     .
016700 PROG-EXIT.
016800     EXIT PROGRAM
016900     .
017000*---------------------------------------------------------------*
017100* 0300-PROCESS-ROWS - LIT UNE LIGNE DU BULLETIN ET CONSTRUIT     *
017200* L'ARTICLE NETTOYE CORRESPONDANT, S'IL Y A LIEU.                *
017300*---------------------------------------------------------------*
017400 0300-PROCESS-ROWS.
017500     READ EDITS-FILE
017600         AT END
017700             MOVE 'Y' TO W-EOF-SWITCH
017800             GO TO 0300-EXIT
017900     END-READ
018000     ADD 1 TO W-ROWS-READ
018100     IF ER-STATE-NAME = SPACES
018200         GO TO 0300-EXIT
018300     END-IF
018400     PERFORM 0400-MAP-STATE-NAME THRU 0400-EXIT
018500     IF W-PARSE-CR NOT = ZERO
018600         GO TO 0300-EXIT
018700     END-IF
018800     PERFORM 0500-PARSE-JURISDICTION THRU 0500-EXIT
018900     IF W-JUR-RESULT = SPACES
019000         GO TO 0300-EXIT
019100     END-IF
019150* LMP 09/08/26 - LA VERIFICATION DE CAPACITE DOIT PRECEDER         *
019160*                0600-CONVERT-RATES, QUI ADRESSE DEJA LA CASE     *
019170*                W-EDT-IDX + 1, SANS QUOI UN 2001E ARTICLE         *
019180*                DEBORDERAIT LA TABLE AVANT LE TEST DE 0700        *
019190*                (TKT 44950).                                      *
019195     IF W-EDT-IDX >= 2000
019196         MOVE 31 TO CR
019197         MOVE 01 TO RC
019198         GO TO 0300-EXIT
019199     END-IF
019200     PERFORM 0600-CONVERT-RATES THRU 0600-EXIT
019300     PERFORM 0700-EMIT-RECORD THRU 0700-EXIT
019400     .
019500 0300-EXIT.
019600     EXIT
019700     .
019800*---------------------------------------------------------------*
019900* 0400-MAP-STATE-NAME - LE NOM D'ETAT EST D'ABORD MIS EN         *
020000* MAJUSCULES (REGLE DE NETTOYAGE - TKT 44950), PUIS RECHERCHE    *
020100* DICHOTOMIQUEMENT DANS LA TABLE XSTCOD.  NON TROUVE ->          *
020200* W-PARSE-CR NON NUL, ARTICLE IGNORE PAR 0300 CI-DESSUS.         *
020300*---------------------------------------------------------------*
020400 0400-MAP-STATE-NAME.
020500     MOVE ZERO               TO W-PARSE-CR
020600     MOVE ER-STATE-NAME      TO W-STATE-NAME-TEXT
020700     INSPECT W-STATE-NAME-TEXT CONVERTING
020800             'abcdefghijklmnopqrstuvwxyz'
020900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021000     SEARCH ALL X-STATE-ENTRY
021100         WHEN X-STATE-FULL-NAME(X-STATE-IDX) = W-STATE-NAME-TEXT
021200             MOVE X-STATE-CODE(X-STATE-IDX) TO W-STATE-CODE
021300         WHEN OTHER
021400             MOVE 93 TO W-PARSE-CR
021500     END-SEARCH
021600     .
021700 0400-EXIT.
021800     EXIT
021900     .
022000*---------------------------------------------------------------*
022100* 0500-PARSE-JURISDICTION - LE NOM DE JURIDICTION EST D'ABORD    *
022200* MIS EN MAJUSCULES (REGLE DE NETTOYAGE - TKT 44950), CE QUI     *
022300* PERMET AUSSI LA RECHERCHE DES SUFFIXES SUR UNE SAISIE EN       *
022400* CASSE QUELCONQUE.  REGLE DE DECOUPAGE DU NOM DE JURIDICTION.   *
022500* SI LA CHAINE SE TERMINE PAR "(UNMOT)", LA VILLE EST LE TEXTE   *
022600* QUI PRECEDE.  SINON ON ENLEVE UN GROUPE                        *
022700* PARENTHESE FINAL S'IL EXISTE, PUIS ON TRONQUE AU PREMIER MOT   *
022800* DE SUFFIXE DE TYPE RENCONTRE (TRANSACTIONS/TAX/REGIONAL/       *
022900* METROPOLITAN/DISTRICT).                                        *
023000*---------------------------------------------------------------*
023100 0500-PARSE-JURISDICTION.
023200     MOVE SPACES             TO W-JUR-RESULT
023300     MOVE ER-JURISDICTION-NAME TO W-JUR-TEXT
023400     INSPECT W-JUR-TEXT CONVERTING
023500             'abcdefghijklmnopqrstuvwxyz'
023600             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023700     MOVE ZERO               TO W-JUR-TRIM-LEN
023800     MOVE 40                 TO W-JUR-SCAN-PTR
023900     PERFORM 0510-FIND-JUR-TRIM-LEN
024000             VARYING W-JUR-SCAN-PTR FROM 40 BY -1
024100             UNTIL W-JUR-SCAN-PTR < 1 OR W-JUR-TRIM-LEN NOT = ZERO
024200     IF W-JUR-TRIM-LEN = ZERO
024300         GO TO 0500-EXIT
024400     END-IF
024500     IF W-JUR-CHAR-ENTRY(W-JUR-TRIM-LEN) NOT = ')'
024600         MOVE W-JUR-TRIM-LEN TO W-JUR-BASE-LEN
024700         PERFORM 0550-SUFFIX-STRIP THRU 0550-EXIT
024800         GO TO 0500-EXIT
024900     END-IF
025000* LA CHAINE SE TERMINE PAR ')' - ON CHERCHE LE '(' CORRESPONDANT
025100     MOVE ZERO               TO W-JUR-PAREN-OPEN
025200     MOVE W-JUR-TRIM-LEN - 1 TO W-JUR-SCAN-PTR
025300     PERFORM 0520-FIND-PAREN-OPEN
025400             VARYING W-JUR-SCAN-PTR FROM W-JUR-TRIM-LEN - 1 BY -1
025450             UNTIL W-JUR-SCAN-PTR < 1
025500             OR W-JUR-PAREN-OPEN NOT = ZERO
025600     IF W-JUR-PAREN-OPEN = ZERO
025700         MOVE W-JUR-TRIM-LEN TO W-JUR-BASE-LEN
025800         PERFORM 0550-SUFFIX-STRIP THRU 0550-EXIT
025900         GO TO 0500-EXIT
026000     END-IF
026100* LE CONTENU DE LA PARENTHESE CONTIENT-IL UN ESPACE ?
026200     MOVE 'N'                TO W-JUR-PAREN-HAS-SPACE
026300     PERFORM 0530-CHECK-PAREN-SPACE
026400             VARYING W-JUR-SCAN-PTR FROM W-JUR-PAREN-OPEN + 1 BY 1
026500             UNTIL W-JUR-SCAN-PTR > W-JUR-TRIM-LEN - 1
026600             OR W-JUR-PAREN-MULTIWORD
026700     MOVE W-JUR-PAREN-OPEN - 1 TO W-JUR-BASE-LEN
026800     IF W-JUR-PAREN-MULTIWORD
026900         PERFORM 0550-SUFFIX-STRIP THRU 0550-EXIT
027000     ELSE
027100* MOT UNIQUE ENTRE PARENTHESES : C'EST LE CAS "NOM (TYPE)"
027200         IF W-JUR-BASE-LEN > 0
027300             MOVE W-JUR-TEXT(1:W-JUR-BASE-LEN) TO W-JUR-RESULT
027400         END-IF
027500     END-IF
027600     .
027700 0500-EXIT.
027800     EXIT
027900     .
028000*---------------------------------------------------------------*
028100* 0510-FIND-JUR-TRIM-LEN - DERNIER CARACTERE NON-ESPACE.         *
028200*---------------------------------------------------------------*
028300 0510-FIND-JUR-TRIM-LEN.
028400     IF W-JUR-CHAR-ENTRY(W-JUR-SCAN-PTR) NOT = SPACE
028500         MOVE W-JUR-SCAN-PTR TO W-JUR-TRIM-LEN
028600     END-IF
028700     .
028800*---------------------------------------------------------------*
028900* 0520-FIND-PAREN-OPEN - RECHERCHE DU '(' EN REMONTANT A PARTIR  *
029000* DE LA FIN DE LA CHAINE.                                        *
029100*---------------------------------------------------------------*
029200 0520-FIND-PAREN-OPEN.
029300     IF W-JUR-CHAR-ENTRY(W-JUR-SCAN-PTR) = '('
029400         MOVE W-JUR-SCAN-PTR TO W-JUR-PAREN-OPEN
029500     END-IF
029600     .
029700*---------------------------------------------------------------*
029800* 0530-CHECK-PAREN-SPACE - DETECTE UN ESPACE A L'INTERIEUR DE LA *
029900* PARENTHESE FINALE.                                             *
030000*---------------------------------------------------------------*
030100 0530-CHECK-PAREN-SPACE.
030200     IF W-JUR-CHAR-ENTRY(W-JUR-SCAN-PTR) = SPACE
030300         MOVE 'Y' TO W-JUR-PAREN-HAS-SPACE
030400     END-IF
030500     .
030600*---------------------------------------------------------------*
030700* 0550-SUFFIX-STRIP - BALAYE LE TEXTE DE BASE MOT PAR MOT ET LE  *
030800* TRONQUE AU PREMIER MOT DE SUFFIXE DE TYPE RENCONTRE.           *
030900*---------------------------------------------------------------*
031000 0550-SUFFIX-STRIP.
031100     MOVE 1                  TO W-JUR-WORD-START
031200     MOVE ZERO               TO W-JUR-FOUND-POS
031300     MOVE 'N'                TO W-JUR-FOUND-SW
031400     MOVE 1                  TO W-JUR-SCAN-PTR
031500     PERFORM 0560-SCAN-WORD-CHAR
031600             VARYING W-JUR-SCAN-PTR FROM 1 BY 1
031700             UNTIL W-JUR-SCAN-PTR > W-JUR-BASE-LEN + 1
031800             OR W-JUR-SUFFIX-FOUND
031900     IF W-JUR-SUFFIX-FOUND AND W-JUR-FOUND-POS > 1
032000         MOVE W-JUR-TEXT(1:W-JUR-FOUND-POS - 1) TO W-JUR-RESULT
032100     ELSE
032200         IF NOT W-JUR-SUFFIX-FOUND AND W-JUR-BASE-LEN > 0
032300             MOVE W-JUR-TEXT(1:W-JUR-BASE-LEN) TO W-JUR-RESULT
032400         END-IF
032500     END-IF
032600     .
032700 0550-EXIT.
032800     EXIT
032900     .
033000*---------------------------------------------------------------*
033100* 0560-SCAN-WORD-CHAR - A CHAQUE ESPACE (OU FIN DE TEXTE DE      *
033200* BASE) VERIFIE SI LE MOT QUI SE TERMINE LA EST UN SUFFIXE DE    *
033300* TYPE DE JURIDICTION.                                           *
033400*---------------------------------------------------------------*
033500 0560-SCAN-WORD-CHAR.
033600     IF W-JUR-SCAN-PTR > W-JUR-BASE-LEN
033700         PERFORM 0570-CHECK-WORD-TOKEN
033800     ELSE
033900         IF W-JUR-CHAR-ENTRY(W-JUR-SCAN-PTR) = SPACE
034000             PERFORM 0570-CHECK-WORD-TOKEN
034100             MOVE W-JUR-SCAN-PTR TO W-JUR-WORD-START
034200             ADD 1 TO W-JUR-WORD-START
034300         END-IF
034400     END-IF
034500     .
034600*---------------------------------------------------------------*
034700* 0570-CHECK-WORD-TOKEN - COMPARE LE MOT COURANT A LA TABLE DES  *
034800* SUFFIXES DE TYPE DE JURIDICTION.                               *
034900*---------------------------------------------------------------*
035000 0570-CHECK-WORD-TOKEN.
035100     IF W-JUR-SCAN-PTR - W-JUR-WORD-START < 1
035200         GO TO 0570-EXIT
035300     END-IF
035400     MOVE SPACES             TO W-JUR-TOKEN
035410     COMPUTE W-JUR-TOKEN-LEN =
035420         W-JUR-SCAN-PTR - W-JUR-WORD-START
035500     MOVE W-JUR-TEXT(W-JUR-WORD-START:W-JUR-TOKEN-LEN)
035600                             TO W-JUR-TOKEN
035700     SEARCH X-SUFFIX-ENTRY
035800         WHEN X-SUFFIX-ENTRY(X-SUFFIX-IDX) = W-JUR-TOKEN
035900             MOVE 'Y' TO W-JUR-FOUND-SW
036000             MOVE W-JUR-WORD-START TO W-JUR-FOUND-POS
036100         WHEN OTHER
036200             CONTINUE
036300     END-SEARCH
036400     .
036500 0570-EXIT.
036600     EXIT
036700     .
036800*---------------------------------------------------------------*
036900* 0600-CONVERT-RATES - CONVERTIT OLD-RATE / NEW-RATE EN PACKE ;  *
037000* SI L'UNE OU L'AUTRE CONVERSION ECHOUE, LES DEUX TAUX SONT      *
037010* RAMENES A ZERO (REGLE CROISEE DES TAUX - TKT 44950 : L'ANCIEN  *
037020* TEST "LES DEUX A ZERO" NE DETECTAIT QUE LE CAS OU LES DEUX      *
037030* CONVERSIONS AVAIENT ECHOUE, PAS UNE SEULE).  CALCULE LA        *
037100* VARIATION EXACTE.                                               *
037200*---------------------------------------------------------------*
037300 0600-CONVERT-RATES.
037400     MOVE 'R'                TO W-PARSE-FUNCTION
037500     MOVE SPACES             TO W-PARSE-INPUT
037600     MOVE ER-OLD-RATE-TEXT   TO W-PARSE-INPUT(1:12)
037700     CALL 'RCTXP010' USING W-PARSE-FUNCTION W-PARSE-INPUT
037800          W-PARSE-CITY W-PARSE-STATE W-PARSE-KEY W-PARSE-RATE
037900          W-PARSE-CR W-PARSE-RC
037910     MOVE W-PARSE-CR         TO W-OLD-RATE-CR
038000     IF W-PARSE-CR = ZERO
038100         MOVE W-PARSE-RATE   TO WE-OLD-RATE(W-EDT-IDX + 1)
038200     ELSE
038300         MOVE ZERO           TO WE-OLD-RATE(W-EDT-IDX + 1)
038400     END-IF
038500     MOVE SPACES             TO W-PARSE-INPUT
038600     MOVE ER-NEW-RATE-TEXT   TO W-PARSE-INPUT(1:12)
038700     CALL 'RCTXP010' USING W-PARSE-FUNCTION W-PARSE-INPUT
038800          W-PARSE-CITY W-PARSE-STATE W-PARSE-KEY W-PARSE-RATE
038900          W-PARSE-CR W-PARSE-RC
038910     MOVE W-PARSE-CR         TO W-NEW-RATE-CR
039000     IF W-PARSE-CR = ZERO
039100         MOVE W-PARSE-RATE   TO WE-NEW-RATE(W-EDT-IDX + 1)
039200     ELSE
039300         MOVE ZERO           TO WE-NEW-RATE(W-EDT-IDX + 1)
039400     END-IF
039500* SI L'UNE DES DEUX CONVERSIONS A ECHOUE, LES DEUX TAUX SONT A
039600* ZERO (REGLE DES TAUX)
039700     IF W-OLD-RATE-CR NOT = ZERO
039800        OR W-NEW-RATE-CR NOT = ZERO
039810         MOVE ZERO           TO WE-OLD-RATE(W-EDT-IDX + 1)
039820         MOVE ZERO           TO WE-NEW-RATE(W-EDT-IDX + 1)
040000     END-IF
040100     .
040200 0600-EXIT.
040300     EXIT
040400     .
040500*---------------------------------------------------------------*
040600* 0700-EMIT-RECORD - CONSTRUIT LA CLE ET AJOUTE L'ARTICLE A LA   *
040700* TABLE RENVOYEE A L'APPELANT.                                   *
040800*---------------------------------------------------------------*
040900 0700-EMIT-RECORD.
041500     MOVE 'K'                TO W-PARSE-FUNCTION
041600     MOVE W-JUR-RESULT       TO W-PARSE-CITY
041700     MOVE W-STATE-CODE       TO W-PARSE-STATE
041800     CALL 'RCTXP010' USING W-PARSE-FUNCTION W-PARSE-INPUT
041900          W-PARSE-CITY W-PARSE-STATE W-PARSE-KEY W-PARSE-RATE
042000          W-PARSE-CR W-PARSE-RC
042100     ADD 1 TO W-EDT-IDX
042200     MOVE W-JUR-RESULT           TO WE-JURISDICTION(W-EDT-IDX)
042300     MOVE W-STATE-CODE           TO WE-STATE(W-EDT-IDX)
042400     MOVE W-STATE-NAME-TEXT      TO WE-STATE-NAME(W-EDT-IDX)
042500     COMPUTE WE-RATE-CHANGE(W-EDT-IDX) =
042600             WE-NEW-RATE(W-EDT-IDX) - WE-OLD-RATE(W-EDT-IDX)
042700     MOVE ER-EFFECTIVE-DATE-TEXT TO WE-EFFECTIVE-DATE(W-EDT-IDX)
042800     MOVE ER-CHANGE-TYPE         TO WE-CHANGE-TYPE(W-EDT-IDX)
042900     MOVE ER-JURISDICTION-TYPE   TO
042910         WE-JURISDICTION-TYPE(W-EDT-IDX)
043000     MOVE W-PARSE-KEY            TO WE-CITY-STATE-KEY(W-EDT-IDX)
043100     ADD 1 TO W-RECS-EMITTED
043200     .
043300 0700-EXIT.
043400     EXIT
043500     .
