000100*****************************************************************
000200* PROGRAMME RCTXF010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME RAPPROCHE LES TROIS TABLES NETTOYEES (APEX,  *
000600* COMMAND, RATE-EDITS) CONSTRUITES PAR RCTXA010/RCTXC010/        *
000700* RCTXE010.  JOINTURE EXTERNE APEX X COMMAND SUR LA CLE          *
000800* VILLE_ETAT, PUIS JOINTURE INTERNE AVEC RATE-EDITS, PUIS FILTRE *
000900* AUX ARTICLES QUI APPELLENT UNE MISE A JOUR REELLE.             *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200*----------------------------------------------------------------*
001300 PROGRAM-ID.    RCTXF010.
001400 AUTHOR.        R. K. TILLMAN.
001500 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
001600 DATE-WRITTEN.  22/06/89.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001900*----------------------------------------------------------------*
002000* JOURNAL DES MODIFICATIONS                                      *
002100*----------------------------------------------------------------*
002200* RKT 22/06/89 - CREATION.  A L'ORIGINE CE SOUS-PROGRAMME         *
002300*                RAPPROCHAIT LES ARTICLES TAUDIS DU MOIS COURANT  *
002400*                AVEC CEUX DU MOIS PRECEDENT (VOIR EFITA3N8).     *
002500* RKT 02/11/92 - RELECTURE GENERALE, AJOUT DE ZONES DE RESERVE.   *
002600* RKT 20/08/96 - CORRECTIF SUR LE COMPTAGE DES ARTICLES RETENUS.  *
002700* RKT 14/01/98 - PASSAGE DE L'ANNEE SUR 4 POSITIONS (AN 2000).    *
002800* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.    *
002900* LMP 05/02/15 - REPRISE COMPLETE POUR LE RAPPROCHEMENT DE TAUX   *
003000*                APEX/COMMAND (TKT 41187).  LE RAPPROCHEMENT      *
003100*                MOIS/MOIS PRECEDENT EST REMPLACE PAR LA           *
003200*                JOINTURE EXTERNE APEX/COMMAND SUIVIE DE LA        *
003300*                JOINTURE INTERNE AVEC RATE-EDITS.                 *
003400* LMP 19/04/15 - RENOMME EN RCTXF010 (TKT 41187).                 *
003500* LMP 10/07/15 - AJOUT DE L'AAIDE-MEMOIRE ACTION-REQUIRED ET DE   *
003600*                SON ORDRE D'EVALUATION (TKT 41212).              *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-3090.
004100 OBJECT-COMPUTER.  IBM-3090.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004300*----------------------------------------------------------------*
004400 DATA DIVISION.
004500*----------------------------------------------------------------*
004600 WORKING-STORAGE SECTION.
004700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
004800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
004900-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005010* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
005020* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
005030 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
005100*--- COMPTEURS DES TROIS ETAPES DU RAPPROCHEMENT ----------------*
005200 01  W-CONTROL-AREA.
005300     05  W-OUTER-COUNT      PIC S9(7) COMP-3 VALUE ZERO.
005400     05  W-INNER-COUNT      PIC S9(7) COMP-3 VALUE ZERO.
005500     05  W-FILTER-COUNT     PIC S9(7) COMP-3 VALUE ZERO.
005600     05  W-JOIN-COUNT       PIC S9(4) COMP VALUE ZERO.
005700     05  W-MATCH-COUNT      PIC S9(4) COMP VALUE ZERO.
005800     05  W-UPD-COUNT        PIC S9(4) COMP VALUE ZERO.
005900     05  FILLER             PIC X(10).
006000*--- VUE DES COMPTEURS CI-DESSUS, VIDAGE DE MISE AU POINT -------*
006100 01  W-CONTROL-AREA-DUMP REDEFINES W-CONTROL-AREA.
006200     05  FILLER             PIC X(31).
006300*--- INDICES DE BALAYAGE DES TROIS TABLES D'ENTREE ET DES DEUX   *
006400*    TABLES DE TRAVAIL -------------------------------------------*
006500 01  W-SCAN-AREA.
006600     05  W-APEX-SCAN        PIC S9(4) COMP.
006700     05  W-CMD-SCAN         PIC S9(4) COMP.
006800     05  W-EDT-SCAN         PIC S9(4) COMP.
006900     05  W-JOIN-SCAN        PIC S9(4) COMP.
007000     05  W-MATCH-SCAN       PIC S9(4) COMP.
007100     05  W-FOUND-IDX        PIC S9(4) COMP.
007200     05  FILLER             PIC X(10).
007300*--- VUE DES INDICES CI-DESSUS, VIDAGE DE MISE AU POINT ---------*
007400 01  W-SCAN-AREA-DUMP REDEFINES W-SCAN-AREA.
007500     05  FILLER             PIC X(22).
007600*--- ZONE DE TRAVAIL POUR L'ATTRIBUTION DE ACTION-REQUIRED ------*
007700 01  W-ACTION-WORK.
007800     05  W-ACTION-TEXT      PIC X(20).
007900     05  FILLER             PIC X(10).
008000*--- VUE DE LA ZONE CI-DESSUS, VIDAGE DE MISE AU POINT ----------*
008100 01  W-ACTION-WORK-DUMP REDEFINES W-ACTION-WORK.
008200     05  FILLER             PIC X(30).
008300*--- TABLE DE TRAVAIL - RESULTAT DE LA JOINTURE EXTERNE ---------*
008400 01  W-JOIN-TABLE.
008500     05  W-JOIN-ENTRY OCCURS 2000 TIMES
008510                     INDEXED BY W-JOIN-TABLE-IDX.
008600         10  WJ-CITY-STATE-KEY      PIC X(33).
008700         10  WJ-CITY                PIC X(30).
008800         10  WJ-STATE               PIC X(02).
008900         10  WJ-TAX-CODE-APEX       PIC X(10).
009000         10  WJ-TOTAL-RATE          PIC S9(3)V9(6) COMP-3.
009100         10  WJ-TAX-CODE-COMMAND    PIC X(10).
009200         10  WJ-DESCRIPTION         PIC X(40).
009300         10  WJ-SHORT-DESCRIPTION   PIC X(20).
009400         10  WJ-UPDATE-PLATFORM     PIC X(14).
009500*--- TABLE DE TRAVAIL - RESULTAT DE LA JOINTURE INTERNE AVEC     *
009600*    RATE-EDITS, AVANT LE FILTRE DE MISE A JOUR ------------------*
009700 01  W-MATCH-TABLE.
009800     05  W-MATCH-ENTRY OCCURS 2000 TIMES
009810                      INDEXED BY W-MATCH-TABLE-IDX.
009900         COPY XUPDCEL REPLACING 'X-' BY 'WM-'.
010000*--- TABLE DES ARTICLES DE MISE A JOUR RETENUS, RENVOYEE A       *
010100*    L'APPELANT -------------------------------------------------*
010200 01  W-UPDATE-TABLE.
010300     05  W-UPDATE-ENTRY OCCURS 2000 TIMES
010310                       INDEXED BY W-UPD-TABLE-IDX.
010400         COPY XUPDCEL REPLACING 'X-' BY 'WU-'.
010500*----------------------------------------------------------------*
010600 LINKAGE SECTION.
010700*----------------------------------------------------------------*
010800 01  L-APEX-TABLE.
010900     05  L-APEX-ENTRY OCCURS 2000 TIMES
010910                    INDEXED BY L-APEX-TABLE-IDX.
011000         COPY XAPXCEL REPLACING 'X-' BY 'LA-'.
011100 01  L-APEX-COUNT           PIC S9(4) COMP.
011200 01  L-COMMAND-TABLE.
011300     05  L-COMMAND-ENTRY OCCURS 2000 TIMES
011310                       INDEXED BY L-CMD-TABLE-IDX.
011400         COPY XCMDCEL REPLACING 'X-' BY 'LC-'.
011500 01  L-COMMAND-COUNT        PIC S9(4) COMP.
011600 01  L-EDITS-TABLE.
011700     05  L-EDITS-ENTRY OCCURS 2000 TIMES
011710                     INDEXED BY L-EDT-TABLE-IDX.
011800         COPY XEDTCEL REPLACING 'X-' BY 'LE-'.
011900 01  L-EDITS-COUNT          PIC S9(4) COMP.
012000 01  L-UPDATE-TABLE.
012100     05  L-UPDATE-ENTRY OCCURS 2000 TIMES
012110                      INDEXED BY L-UPD-TABLE-IDX.
012200         COPY XUPDCEL REPLACING 'X-' BY 'LU-'.
012300 01  L-UPDATE-COUNT         PIC S9(4) COMP.
012400 01  L-PROCESSED-COUNT      PIC S9(4) COMP.
012500 01  CR                     PIC 9(02).
012600 01  RC                     PIC 9(02).
012700*----------------------------------------------------------------*
012800 PROCEDURE DIVISION USING L-APEX-TABLE L-APEX-COUNT
012900          L-COMMAND-TABLE L-COMMAND-COUNT
013000          L-EDITS-TABLE L-EDITS-COUNT
013100          L-UPDATE-TABLE L-UPDATE-COUNT L-PROCESSED-COUNT CR RC.
013200*----------------------------------------------------------------*
013300 PROG.
013400     MOVE ZERO               TO CR RC
013500     MOVE ZERO               TO W-OUTER-COUNT W-INNER-COUNT
013600                                 W-FILTER-COUNT
013700     MOVE ZERO               TO W-JOIN-COUNT W-MATCH-COUNT
013710                                 W-UPD-COUNT
013800     PERFORM 0300-OUTER-JOIN-APEX-COMMAND THRU 0300-EXIT
013900     PERFORM 0400-INNER-JOIN-EDITS         THRU 0400-EXIT
014000     PERFORM 0500-FILTER-UPDATES           THRU 0500-EXIT
014100     MOVE W-UPDATE-TABLE     TO L-UPDATE-TABLE
014200     MOVE W-UPD-COUNT        TO L-UPDATE-COUNT
014300     MOVE W-MATCH-COUNT      TO L-PROCESSED-COUNT
014400     .
014500 PROG-EXIT.
014600     EXIT PROGRAM
014700     .
014800*---------------------------------------------------------------*
014900* 0300-OUTER-JOIN-APEX-COMMAND - JOINTURE EXTERNE DE LA TABLE    *
015000* APEX ET DE LA TABLE COMMAND SUR LA CLE VILLE_ETAT.             *
015100*---------------------------------------------------------------*
015200 0300-OUTER-JOIN-APEX-COMMAND.
015300     PERFORM 0310-ADD-APEX-ENTRY
015400             VARYING W-APEX-SCAN FROM 1 BY 1
015500             UNTIL W-APEX-SCAN > L-APEX-COUNT
015600     PERFORM 0320-MERGE-COMMAND-ENTRY
015700             VARYING W-CMD-SCAN FROM 1 BY 1
015800             UNTIL W-CMD-SCAN > L-COMMAND-COUNT
015900     MOVE W-JOIN-COUNT       TO W-OUTER-COUNT
016000     DISPLAY 'RCTXF010 - APRES JOINTURE EXTERNE APEX/COMMAND : '
016100             W-OUTER-COUNT ' CLES'
016200     .
016300 0300-EXIT.
016400     EXIT
016500     .
016600*---------------------------------------------------------------*
016700* 0310-ADD-APEX-ENTRY - AJOUTE UNE ENTREE DE LA TABLE APEX A LA  *
016800* TABLE DE JOINTURE.  TANT QU'AUCUN ARTICLE COMMAND NE LA         *
016900* REJOINT, LA PLATEFORME EST PROVISOIREMENT 'ADD_TO_COMMAND'.    *
017000*---------------------------------------------------------------*
017100 0310-ADD-APEX-ENTRY.
017200     ADD 1 TO W-JOIN-COUNT
017300     MOVE LA-CITY-STATE-KEY(W-APEX-SCAN)
017400                             TO WJ-CITY-STATE-KEY(W-JOIN-COUNT)
017500     MOVE LA-CITY(W-APEX-SCAN)         TO WJ-CITY(W-JOIN-COUNT)
017600     MOVE LA-STATE(W-APEX-SCAN)        TO WJ-STATE(W-JOIN-COUNT)
017700     MOVE LA-TAX-CODE(W-APEX-SCAN)
017800                             TO WJ-TAX-CODE-APEX(W-JOIN-COUNT)
017900     MOVE LA-TOTAL-RATE(W-APEX-SCAN)
017910                         TO WJ-TOTAL-RATE(W-JOIN-COUNT)
018000     MOVE SPACES
018010                         TO WJ-TAX-CODE-COMMAND(W-JOIN-COUNT)
018100     MOVE SPACES
018110                         TO WJ-DESCRIPTION(W-JOIN-COUNT)
018200     MOVE SPACES
018210                         TO WJ-SHORT-DESCRIPTION(W-JOIN-COUNT)
018300     MOVE 'ADD_TO_COMMAND'
018310                         TO WJ-UPDATE-PLATFORM(W-JOIN-COUNT)
018400     .
018500*---------------------------------------------------------------*
018600* 0320-MERGE-COMMAND-ENTRY - SI LA CLE EXISTE DEJA (VENANT       *
018700* D'APEX), COMPLETE L'ARTICLE ET PASSE LA PLATEFORME A 'BOTH' ;  *
018800* SINON AJOUTE UNE NOUVELLE ENTREE 'ADD_TO_APEX'.                 *
018900*---------------------------------------------------------------*
019000 0320-MERGE-COMMAND-ENTRY.
019100     MOVE ZERO               TO W-FOUND-IDX
019200     PERFORM 0330-FIND-KEY-IN-JOIN
019300             VARYING W-JOIN-SCAN FROM 1 BY 1
019400             UNTIL W-JOIN-SCAN > W-JOIN-COUNT
019500             OR W-FOUND-IDX NOT = ZERO
019600     IF W-FOUND-IDX NOT = ZERO
019700         MOVE LC-TAX-CODE(W-CMD-SCAN)
019800                         TO WJ-TAX-CODE-COMMAND(W-FOUND-IDX)
019900         MOVE LC-DESCRIPTION(W-CMD-SCAN)
020000                         TO WJ-DESCRIPTION(W-FOUND-IDX)
020100         MOVE LC-SHORT-DESCRIPTION(W-CMD-SCAN)
020200                         TO WJ-SHORT-DESCRIPTION(W-FOUND-IDX)
020300         MOVE 'BOTH'     TO WJ-UPDATE-PLATFORM(W-FOUND-IDX)
020400     ELSE
020500         ADD 1 TO W-JOIN-COUNT
020600         MOVE LC-CITY-STATE-KEY(W-CMD-SCAN)
020700                         TO WJ-CITY-STATE-KEY(W-JOIN-COUNT)
020800         MOVE LC-CITY(W-CMD-SCAN)       TO WJ-CITY(W-JOIN-COUNT)
020900         MOVE LC-STATE(W-CMD-SCAN)      TO WJ-STATE(W-JOIN-COUNT)
021000         MOVE SPACES
021010                         TO WJ-TAX-CODE-APEX(W-JOIN-COUNT)
021100         MOVE ZERO
021110                         TO WJ-TOTAL-RATE(W-JOIN-COUNT)
021200         MOVE LC-TAX-CODE(W-CMD-SCAN)
021300                         TO WJ-TAX-CODE-COMMAND(W-JOIN-COUNT)
021400         MOVE LC-DESCRIPTION(W-CMD-SCAN)
021500                         TO WJ-DESCRIPTION(W-JOIN-COUNT)
021600         MOVE LC-SHORT-DESCRIPTION(W-CMD-SCAN)
021700                         TO WJ-SHORT-DESCRIPTION(W-JOIN-COUNT)
021800         MOVE 'ADD_TO_APEX'
021810                         TO WJ-UPDATE-PLATFORM(W-JOIN-COUNT)
021900     END-IF
022000     .
022100*---------------------------------------------------------------*
022200* 0330-FIND-KEY-IN-JOIN - COMPARE LA CLE DE L'ARTICLE COMMAND    *
022300* COURANT A CHAQUE ENTREE DEJA PRESENTE DANS LA TABLE DE          *
022400* JOINTURE.                                                       *
022500*---------------------------------------------------------------*
022600 0330-FIND-KEY-IN-JOIN.
022700     IF WJ-CITY-STATE-KEY(W-JOIN-SCAN)
022710        = LC-CITY-STATE-KEY(W-CMD-SCAN)
022800         MOVE W-JOIN-SCAN TO W-FOUND-IDX
022900     END-IF
023000     .
023100*---------------------------------------------------------------*
023200* 0400-INNER-JOIN-EDITS - POUR CHAQUE ENTREE DE LA JOINTURE       *
023300* EXTERNE, RETROUVE TOUS LES ARTICLES RATE-EDITS DE MEME CLE ET   *
023400* PRODUIT UN ARTICLE APPARIE PAR PAIRE (PRODUIT CARTESIEN EN CAS  *
023500* DE CLE MULTIPLE DANS RATE-EDITS).  LES CLES SANS CORRESPONDANT  *
023600* SONT ABANDONNEES.                                               *
023700*---------------------------------------------------------------*
023800 0400-INNER-JOIN-EDITS.
023900     PERFORM 0410-MATCH-ONE-JOIN-ENTRY
024000             VARYING W-JOIN-SCAN FROM 1 BY 1
024100             UNTIL W-JOIN-SCAN > W-JOIN-COUNT
024200     MOVE W-MATCH-COUNT      TO W-INNER-COUNT
024300     DISPLAY 'RCTXF010 - APRES JOINTURE INTERNE'
024310             ' AVEC RATE-EDITS : '
024400             W-INNER-COUNT ' ARTICLES'
024500     .
024600 0400-EXIT.
024700     EXIT
024800     .
024900*---------------------------------------------------------------*
025000* 0410-MATCH-ONE-JOIN-ENTRY - BALAYE LA TABLE RATE-EDITS POUR LA *
025100* CLE DE L'ENTREE DE JOINTURE COURANTE.                          *
025200*---------------------------------------------------------------*
025300 0410-MATCH-ONE-JOIN-ENTRY.
025400     PERFORM 0420-MATCH-ONE-EDIT
025500             VARYING W-EDT-SCAN FROM 1 BY 1
025600             UNTIL W-EDT-SCAN > L-EDITS-COUNT
025700     .
025800*---------------------------------------------------------------*
025900* 0420-MATCH-ONE-EDIT - SI LA CLE CORRESPOND, AJOUTE UN ARTICLE  *
026000* A LA TABLE DE RAPPROCHEMENT.                                    *
026100*---------------------------------------------------------------*
026200 0420-MATCH-ONE-EDIT.
026300     IF WJ-CITY-STATE-KEY(W-JOIN-SCAN)
026310        NOT = LE-CITY-STATE-KEY(W-EDT-SCAN)
026400         GO TO 0420-EXIT
026500     END-IF
026600     IF W-MATCH-COUNT >= 2000
026700         MOVE 31 TO CR
026800         MOVE 01 TO RC
026900         GO TO 0420-EXIT
027000     END-IF
027100     ADD 1 TO W-MATCH-COUNT
027200     MOVE WJ-CITY-STATE-KEY(W-JOIN-SCAN)
027300                         TO WM-CITY-STATE-KEY(W-MATCH-COUNT)
027400     MOVE WJ-CITY(W-JOIN-SCAN)          TO WM-CITY(W-MATCH-COUNT)
027500     MOVE WJ-STATE(W-JOIN-SCAN)         TO WM-STATE(W-MATCH-COUNT)
027600     MOVE WJ-TAX-CODE-APEX(W-JOIN-SCAN)
027700                         TO WM-TAX-CODE-APEX(W-MATCH-COUNT)
027800     MOVE WJ-TOTAL-RATE(W-JOIN-SCAN)
027810                         TO WM-TOTAL-RATE(W-MATCH-COUNT)
027900     MOVE WJ-TAX-CODE-COMMAND(W-JOIN-SCAN)
028000                         TO WM-TAX-CODE-COMMAND(W-MATCH-COUNT)
028100     MOVE WJ-DESCRIPTION(W-JOIN-SCAN)
028200                         TO WM-DESCRIPTION(W-MATCH-COUNT)
028300     MOVE WJ-SHORT-DESCRIPTION(W-JOIN-SCAN)
028400                         TO WM-SHORT-DESCRIPTION(W-MATCH-COUNT)
028500     MOVE WJ-UPDATE-PLATFORM(W-JOIN-SCAN)
028600                         TO WM-UPDATE-PLATFORM(W-MATCH-COUNT)
028700     MOVE LE-OLD-RATE(W-EDT-SCAN)
028710                         TO WM-OLD-RATE(W-MATCH-COUNT)
028800     MOVE LE-NEW-RATE(W-EDT-SCAN)
028810                         TO WM-NEW-RATE(W-MATCH-COUNT)
028900     MOVE LE-RATE-CHANGE(W-EDT-SCAN)
028910                         TO WM-RATE-CHANGE(W-MATCH-COUNT)
029000     MOVE LE-EFFECTIVE-DATE(W-EDT-SCAN)
029010                         TO WM-EFFECTIVE-DATE(W-MATCH-COUNT)
029100     MOVE LE-CHANGE-TYPE(W-EDT-SCAN)
029110                         TO WM-CHANGE-TYPE(W-MATCH-COUNT)
029200     MOVE LE-JURISDICTION-TYPE(W-EDT-SCAN)
029300                         TO WM-JURISDICTION-TYPE(W-MATCH-COUNT)
029400     MOVE SPACES
029410                         TO WM-ACTION-REQUIRED(W-MATCH-COUNT)
029500     .
029600 0420-EXIT.
029700     EXIT
029800     .
029900*---------------------------------------------------------------*
030000* 0500-FILTER-UPDATES - RETIENT LES ARTICLES DONT LA VARIATION   *
030100* DE TAUX EST NON NULLE ET DONT LE TYPE DE CHANGEMENT N'EST PAS  *
030200* 'Expired', LEUR AFFECTE ACTION-REQUIRED, ET LES COPIE DANS LA   *
030300* TABLE DE SORTIE.                                                *
030400*---------------------------------------------------------------*
030500 0500-FILTER-UPDATES.
030600     PERFORM 0510-FILTER-ONE-MATCH
030700             VARYING W-MATCH-SCAN FROM 1 BY 1
030800             UNTIL W-MATCH-SCAN > W-MATCH-COUNT
030900     MOVE W-UPD-COUNT        TO W-FILTER-COUNT
031000     DISPLAY 'RCTXF010 - APRES FILTRE DE MISE A JOUR : '
031100             W-FILTER-COUNT ' ARTICLES'
031200     .
031300 0500-EXIT.
031400     EXIT
031500     .
031600*---------------------------------------------------------------*
031700* 0510-FILTER-ONE-MATCH - APPLIQUE LE FILTRE DE MISE A JOUR ET,  *
031800* SI RETENU, AJOUTE L'ARTICLE AVEC SON ACTION-REQUIRED A LA       *
031900* TABLE DE SORTIE.                                                 *
032000*---------------------------------------------------------------*
032100 0510-FILTER-ONE-MATCH.
032200     IF WM-RATE-CHANGE(W-MATCH-SCAN) = ZERO
032300         GO TO 0510-EXIT
032400     END-IF
032500     IF WM-CHANGE-TYPE(W-MATCH-SCAN) = 'Expired'
032600         GO TO 0510-EXIT
032700     END-IF
032800     PERFORM 0520-ASSIGN-ACTION
032900     IF W-ACTION-TEXT = 'Sin cambio'
033000         GO TO 0510-EXIT
033100     END-IF
033200     IF W-UPD-COUNT >= 2000
033300         MOVE 31 TO CR
033400         MOVE 01 TO RC
033500         GO TO 0510-EXIT
033600     END-IF
033700     ADD 1 TO W-UPD-COUNT
033800     MOVE W-MATCH-ENTRY(W-MATCH-SCAN)
033810                         TO W-UPDATE-ENTRY(W-UPD-COUNT)
033900     MOVE W-ACTION-TEXT
033910                         TO WU-ACTION-REQUIRED(W-UPD-COUNT)
034000     .
034100 0510-EXIT.
034200     EXIT
034300     .
034400*---------------------------------------------------------------*
034500* 0520-ASSIGN-ACTION - REGLE ACTION-REQUIRED, EVALUEE DANS       *
034600* L'ORDRE PRESCRIT : PLATEFORME D'ABORD, PUIS SENS DE LA          *
034700* VARIATION DE TAUX.                                              *
034800*---------------------------------------------------------------*
034900 0520-ASSIGN-ACTION.
035000     MOVE SPACES              TO W-ACTION-TEXT
035100     EVALUATE TRUE
035200         WHEN WM-UPDATE-PLATFORM(W-MATCH-SCAN) = 'ADD_TO_COMMAND'
035300             MOVE 'Agregar a COMMAND'   TO W-ACTION-TEXT
035400         WHEN WM-UPDATE-PLATFORM(W-MATCH-SCAN) = 'ADD_TO_APEX'
035500             MOVE 'Agregar a APEX'      TO W-ACTION-TEXT
035600         WHEN WM-RATE-CHANGE(W-MATCH-SCAN) > ZERO
035700             MOVE 'Incremento de tasa'  TO W-ACTION-TEXT
035800         WHEN WM-RATE-CHANGE(W-MATCH-SCAN) < ZERO
035900             MOVE 'Decremento de tasa'  TO W-ACTION-TEXT
036000         WHEN OTHER
036100             MOVE 'Sin cambio'          TO W-ACTION-TEXT
036200     END-EVALUATE
036300     .
