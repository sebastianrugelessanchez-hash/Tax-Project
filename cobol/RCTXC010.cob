000100*****************************************************************
000200* PROGRAMME RCTXC010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CE SOUS-PROGRAMME LIT L'EXTRACT COMMAND DES CODES DE TAXE      *
000600* (FORME PLATE, UNE LIGNE PAR CODE) ET EN TIRE UN ARTICLE        *
000700* NETTOYE.  LA VILLE ET L'ETAT SONT DECOUPES DE LA ZONE          *
000800* DESCRIPTION ; UN ARTICLE N'EST EMIS QUE SI LE DECOUPAGE        *
000900* REUSSIT.                                                       *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200*----------------------------------------------------------------*
001300 PROGRAM-ID.    RCTXC010.
001400 AUTHOR.        R. K. TILLMAN.
001500 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
001600 DATE-WRITTEN.  18/02/88.
001700 DATE-COMPILED.
001800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001900*----------------------------------------------------------------*
002000* JOURNAL DES MODIFICATIONS                                      *
002100*----------------------------------------------------------------*
002200* RKT 18/02/88 - CREATION.  A L'ORIGINE CE SOUS-PROGRAMME         *
002300*                CALCULAIT LA TAXE BATI A PARTIR DES PARAMETRES   *
002400*                DE LA ZONE DE LINK (VOIR EFITA3B8).              *
002500* RKT 02/11/92 - RELECTURE GENERALE, AJOUT DE ZONES DE RESERVE.   *
002600* RKT 14/01/98 - PASSAGE DE L'ANNEE SUR 4 POSITIONS (AN 2000).    *
002700* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.    *
002800* LMP 05/02/15 - REPRISE COMPLETE POUR LE RAPPROCHEMENT DE TAUX   *
002900*                APEX/COMMAND (TKT 41187).  LE CALCUL DE TAXE     *
003000*                BATI EST REMPLACE PAR LA LECTURE DE L'EXTRAIT    *
003100*                COMMAND ET LE DECOUPAGE VILLE/ETAT.              *
003200* LMP 19/04/15 - RENOMME EN RCTXC010 (TKT 41187).                 *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-3090.
003700 OBJECT-COMPUTER.  IBM-3090.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT COMMAND-FILE     ASSIGN TO CMDIN
004200                             ORGANIZATION LINE SEQUENTIAL
004300                             FILE STATUS CMD-FS.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600*----------------------------------------------------------------*
004700 FILE SECTION.
004800 FD  COMMAND-FILE
004900     RECORD CONTAINS 80 CHARACTERS
005000     DATA RECORD IS CMD-RAW-RECORD.
005100 01  CMD-RAW-RECORD.
005200     COPY XCMDRAW REPLACING 'X-' BY 'CR-'.
005300 01  CMD-RAW-RECORD-DUMP REDEFINES CMD-RAW-RECORD.
005400     05  FILLER             PIC X(80).
005500*----------------------------------------------------------------*
005600 WORKING-STORAGE SECTION.
005700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005900-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006010* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
006020* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
006030 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
006100*--- FILE STATUS DE COMMAND-FILE ------------------------------*
006200 01  CMD-FS                PIC XX.
006300     88  CMD-FS-OK                  VALUE '00'.
006400     88  CMD-FS-EOF                 VALUE '10'.
006500*--- COMPTEURS ET COMMUTATEURS -----------------------------------*
006600 01  W-CONTROL-AREA.
006700     05  W-EOF-SWITCH       PIC X(01) VALUE 'N'.
006800         88  W-AT-EOF               VALUE 'Y'.
006900         88  W-NOT-AT-EOF           VALUE 'N'.
007000     05  W-ROWS-READ        PIC S9(7) COMP-3 VALUE ZERO.
007100     05  W-RECS-EMITTED     PIC S9(7) COMP-3 VALUE ZERO.
007200     05  W-CMD-IDX          PIC S9(4) COMP VALUE ZERO.
007300     05  FILLER             PIC X(10).
007400*--- VUE DES COMPTEURS CI-DESSUS POUR VIDAGE DE MISE AU POINT --*
007500 01  W-CONTROL-AREA-DUMP REDEFINES W-CONTROL-AREA.
007600     05  FILLER             PIC X(25).
007700*--- ZONES DE TRAVAIL POUR L'APPEL A RCTXP010 -------------------*
007800 01  W-PARSE-LINKAGE.
007900     05  W-PARSE-FUNCTION   PIC X(01).
008000     05  W-PARSE-INPUT      PIC X(40).
008100     05  W-PARSE-CITY       PIC X(30).
008200     05  W-PARSE-STATE      PIC X(02).
008300     05  W-PARSE-KEY        PIC X(33).
008400     05  W-PARSE-RATE       PIC S9(3)V9(6) COMP-3.
008500     05  W-PARSE-CR         PIC 9(02).
008600     05  W-PARSE-RC         PIC 9(02).
008700*--- VUE DES ZONES D'APPEL CI-DESSUS, VIDAGE DE MISE AU POINT -*
008800 01  W-PARSE-LINKAGE-DUMP REDEFINES W-PARSE-LINKAGE.
008900     05  FILLER             PIC X(115).
009000*--- TABLE DES ARTICLES COMMAND NETTOYES, RENVOYEE A L'APPELANT *
009100 01  W-COMMAND-TABLE.
009200     05  W-COMMAND-ENTRY OCCURS 2000 TIMES
009300                         INDEXED BY W-CMD-TABLE-IDX.
009400         COPY XCMDCEL REPLACING 'X-' BY 'WC-'.
009500*----------------------------------------------------------------*
009600 LINKAGE SECTION.
009700*----------------------------------------------------------------*
009800 01  L-COMMAND-TABLE.
009900     05  L-COMMAND-ENTRY OCCURS 2000 TIMES
010000                         INDEXED BY L-CMD-TABLE-IDX.
010100         COPY XCMDCEL REPLACING 'X-' BY 'LC-'.
010200 01  L-COMMAND-COUNT        PIC S9(4) COMP.
010300 01  CR                     PIC 9(02).
010400 01  RC                     PIC 9(02).
010500*----------------------------------------------------------------*
010600 PROCEDURE DIVISION USING L-COMMAND-TABLE L-COMMAND-COUNT CR RC.
010700*----------------------------------------------------------------*
010800 PROG.
010900     MOVE ZERO               TO CR RC
011000     MOVE ZERO               TO W-ROWS-READ W-RECS-EMITTED
011010                                 W-CMD-IDX
011100     MOVE 'N'                TO W-EOF-SWITCH
011200     OPEN INPUT COMMAND-FILE
011300     IF NOT CMD-FS-OK
011400         MOVE 30 TO CR
011500         MOVE 01 TO RC
011600         GO TO PROG-EXIT
011700     END-IF
011800     PERFORM 0300-PROCESS-ROWS THRU 0300-EXIT
011900             UNTIL W-AT-EOF
012000     CLOSE COMMAND-FILE
012100     MOVE W-COMMAND-TABLE    TO L-COMMAND-TABLE
012200     MOVE W-CMD-IDX          TO L-COMMAND-COUNT
012300     .
012400 PROG-EXIT.
012500     EXIT PROGRAM
012600     .
012700*---------------------------------------------------------------*
012800* 0300-PROCESS-ROWS - LIT UNE LIGNE DE L'EXTRAIT COMMAND ET      *
012900* CONSTRUIT L'ARTICLE NETTOYE CORRESPONDANT, S'IL Y A LIEU.      *
013000*---------------------------------------------------------------*
013100 0300-PROCESS-ROWS.
013200     READ COMMAND-FILE
013300         AT END
013400             MOVE 'Y' TO W-EOF-SWITCH
013500             GO TO 0300-EXIT
013600     END-READ
013700     ADD 1 TO W-ROWS-READ
013800     PERFORM 0400-BUILD-CLEAN-RECORD THRU 0400-EXIT
013900     .
014000 0300-EXIT.
014100     EXIT
014200     .
014300*---------------------------------------------------------------*
014400* 0400-BUILD-CLEAN-RECORD - DECOUPE VILLE/ETAT DE LA ZONE        *
014500* DESCRIPTION ; N'EMET L'ARTICLE QUE SI LE DECOUPAGE REUSSIT.    *
014600*---------------------------------------------------------------*
014700 0400-BUILD-CLEAN-RECORD.
014800     MOVE 'P'                TO W-PARSE-FUNCTION
014900     MOVE CR-DESCRIPTION     TO W-PARSE-INPUT
015000     CALL 'RCTXP010' USING W-PARSE-FUNCTION W-PARSE-INPUT
015100          W-PARSE-CITY W-PARSE-STATE W-PARSE-KEY W-PARSE-RATE
015200          W-PARSE-CR W-PARSE-RC
015300     IF W-PARSE-CR NOT = ZERO
015400         GO TO 0400-EXIT
015500     END-IF
015600     IF W-CMD-IDX >= 2000
015700         MOVE 31 TO CR
015800         MOVE 01 TO RC
015900         GO TO 0400-EXIT
016000     END-IF
016100     ADD 1 TO W-CMD-IDX
016200     MOVE CR-TAX-CODE            TO WC-TAX-CODE(W-CMD-IDX)
016300     MOVE W-PARSE-CITY           TO WC-CITY(W-CMD-IDX)
016400     MOVE W-PARSE-STATE          TO WC-STATE(W-CMD-IDX)
016500     MOVE CR-DESCRIPTION         TO WC-DESCRIPTION(W-CMD-IDX)
016600     MOVE CR-SHORT-DESCRIPTION   TO
016610         WC-SHORT-DESCRIPTION(W-CMD-IDX)
016700     MOVE W-PARSE-KEY            TO WC-CITY-STATE-KEY(W-CMD-IDX)
016800     ADD 1 TO W-RECS-EMITTED
016900     .
017000 0400-EXIT.
017100     EXIT
017200     .
