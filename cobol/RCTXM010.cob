000100*****************************************************************
000200* PROGRAMME RCTXM010                                            *
000300* LANGAGE COBOL                                                 *
000400*                                                                *
000500* CHAINE MAITRESSE DU RAPPROCHEMENT DE TAUX APEX/COMMAND.         *
000600* VERIFIE LA PRESENCE DES TROIS FICHIERS D'ENTREE, APPELLE LES   *
000700* TROIS ETL, PUIS LA FUSION ET L'EDITION DU RAPPORT, DANS L'ORDRE.*
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000*----------------------------------------------------------------*
001100 PROGRAM-ID.    RCTXM010.
001200 AUTHOR.        B. PARDI.
001300 INSTALLATION.  DATA PROCESSING - PROPERTY TAX SYSTEMS.
001400 DATE-WRITTEN.  18/12/89.
001500 DATE-COMPILED.
001600 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------*
001800* JOURNAL DES MODIFICATIONS                                      *
001900*----------------------------------------------------------------*
002000* BEP 18/12/89 - CREATION.  A L'ORIGINE CE PROGRAMME N'ETAIT QU'UN*
002100*                AIGUILLAGE PAR ANNEE D'IMPOSITION VERS LES       *
002200*                SOUS-PROGRAMMES DE CALCUL (VOIR CTXTA3B).         *
002300* BEP 07/05/93 - AJOUT D'UN CONTROLE DE PRESENCE DES FICHIERS      *
002400*                AVANT LE PREMIER APPEL.                          *
002500* RKT 14/01/98 - PASSAGE AN 2000 DE L'EN-TETE DE LA BANNIERE DE    *
002600*                FIN DE TRAITEMENT.                                *
002700* RKT 19/06/98 - CORRECTIF SUITE AU PASSAGE AN 2000 CI-DESSUS.     *
002800* LMP 05/02/15 - REPRISE COMPLETE : L'AIGUILLAGE PAR ANNEE EST     *
002900*                REMPLACE PAR LA CHAINE EXTRACTION/FUSION/RAPPORT  *
003000*                DU RAPPROCHEMENT APEX/COMMAND (TKT 41187).        *
003100* LMP 19/04/15 - RENOMME EN RCTXM010 (TKT 41187).                  *
003200* LMP 10/07/15 - AJOUT DU COMPTE-RENDU PAR ETAPE SUR LA CONSOLE    *
003300*                (TKT 41212).                                     *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-3090.
003800 OBJECT-COMPUTER.  IBM-3090.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT APEX-FILE        ASSIGN TO APEXIN
004300                             ORGANIZATION LINE SEQUENTIAL
004400                             FILE STATUS APX-FS.
004500     SELECT COMMAND-FILE     ASSIGN TO CMDIN
004600                             ORGANIZATION LINE SEQUENTIAL
004700                             FILE STATUS CMD-FS.
004800     SELECT EDITS-FILE       ASSIGN TO EDTIN
004900                             ORGANIZATION LINE SEQUENTIAL
005000                             FILE STATUS EDT-FS.
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300*----------------------------------------------------------------*
005400 FILE SECTION.
005500 FD  APEX-FILE
005600     RECORD CONTAINS 80 CHARACTERS
005700     DATA RECORD IS APX-RAW-RECORD.
005800 01  APX-RAW-RECORD          PIC X(80).
005900 FD  COMMAND-FILE
006000     RECORD CONTAINS 80 CHARACTERS
006100     DATA RECORD IS CMD-RAW-RECORD.
006200 01  CMD-RAW-RECORD          PIC X(80).
006300 FD  EDITS-FILE
006400     RECORD CONTAINS 125 CHARACTERS
006500     DATA RECORD IS EDT-RAW-RECORD.
006600 01  EDT-RAW-RECORD          PIC X(125).
006700*----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
007000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
007100-    'VARS START: DATEUPD.TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
007200-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
007210* FANION DE TRACE DE MISE AU POINT, HORS DE TOUT GROUPE 01 - ON LE
007220* LAISSE A 'N' EN EXPLOITATION (TKT 44950).
007230 77  W-TRACE-SW                 PIC X(01) VALUE 'N'.
007300*--- FILE STATUS DES TROIS FICHIERS D'ENTREE ---------------------*
007400 01  APX-FS                  PIC XX.
007500     88  APX-FS-OK                  VALUE '00'.
007600 01  CMD-FS                  PIC XX.
007700     88  CMD-FS-OK                  VALUE '00'.
007800 01  EDT-FS                  PIC XX.
007900     88  EDT-FS-OK                  VALUE '00'.
008000*--- FANION GENERAL D'ETAT DE LA CHAINE -------------------------*
008100 01  W-RUN-FLAGS.
008200     05  W-RUN-SW            PIC X(01) VALUE 'Y'.
008300         88  W-RUN-OK               VALUE 'Y'.
008400         88  W-RUN-FAILED           VALUE 'N'.
008500     05  FILLER              PIC X(09).
008600*--- VUE DU FANION CI-DESSUS, VIDAGE DE MISE AU POINT -----------*
008700 01  W-RUN-FLAGS-DUMP REDEFINES W-RUN-FLAGS.
008800     05  FILLER              PIC X(10).
008900*--- CODES RETOUR COMMUNS A TOUS LES APPELS -----------------------*
009000 01  W-RETURN-CODES.
009100     05  CR                  PIC 9(02) VALUE ZERO.
009200     05  RC                  PIC 9(02) VALUE ZERO.
009300     05  W-ABEND-STEP        PIC X(08) VALUE SPACES.
009400     05  FILLER              PIC X(10).
009500*--- VUE DES CODES RETOUR CI-DESSUS, VIDAGE DE MISE AU POINT -----*
009600 01  W-RETURN-CODES-DUMP REDEFINES W-RETURN-CODES.
009700     05  FILLER              PIC X(24).
009800*--- COMPTEURS D'ARTICLES EXTRAITS/FUSIONNES ----------------------*
009900 01  W-STEP-COUNTS.
010000     05  W-APEX-COUNT        PIC S9(4) COMP.
010100     05  W-COMMAND-COUNT     PIC S9(4) COMP.
010200     05  W-EDITS-COUNT       PIC S9(4) COMP.
010300     05  W-UPDATE-COUNT      PIC S9(4) COMP.
010400     05  W-PROCESSED-COUNT   PIC S9(4) COMP.
010500     05  W-COUNT-EDIT        PIC ZZZZZZ9.
010600     05  FILLER              PIC X(10).
010700*--- VUE DES COMPTEURS CI-DESSUS, VIDAGE DE MISE AU POINT ---------*
010800 01  W-STEP-COUNTS-DUMP REDEFINES W-STEP-COUNTS.
010900     05  FILLER              PIC X(30).
011000*--- TABLE DE TRAVAIL APEX, RENVOYEE PAR RCTXA010 -----------------*
011100 01  W-APEX-TABLE.
011200     05  W-APEX-ENTRY OCCURS 2000 TIMES INDEXED BY W-APEX-IDX.
011300         COPY XAPXCEL REPLACING 'X-' BY 'MA-'.
011400*--- TABLE DE TRAVAIL COMMAND, RENVOYEE PAR RCTXC010 --------------*
011500 01  W-COMMAND-TABLE.
011600     05  W-COMMAND-ENTRY OCCURS 2000 TIMES INDEXED BY W-CMD-IDX.
011700         COPY XCMDCEL REPLACING 'X-' BY 'MC-'.
011800*--- TABLE DE TRAVAIL RATE-EDITS, RENVOYEE PAR RCTXE010 -----------*
011900 01  W-EDITS-TABLE.
012000     05  W-EDITS-ENTRY OCCURS 2000 TIMES INDEXED BY W-EDT-IDX.
012100         COPY XEDTCEL REPLACING 'X-' BY 'ME-'.
012200*--- TABLE DE TRAVAIL DES MISES A JOUR, RENVOYEE PAR RCTXF010 -----*
012300 01  W-UPDATE-TABLE.
012400     05  W-UPD-ENTRY OCCURS 2000 TIMES INDEXED BY W-UPD-IDX.
012500         COPY XUPDCEL REPLACING 'X-' BY 'MU-'.
012600*----------------------------------------------------------------*
012700 PROCEDURE DIVISION.
012800*----------------------------------------------------------------*
012900 PROG.
013000     PERFORM 0100-VALIDATE-INPUT-FILES THRU 0100-EXIT
013100     PERFORM 0200-CALL-ETL-APEX        THRU 0200-EXIT
013200     PERFORM 0300-CALL-ETL-COMMAND     THRU 0300-EXIT
013300     PERFORM 0400-CALL-ETL-EDITS       THRU 0400-EXIT
013400     PERFORM 0500-CALL-MERGE           THRU 0500-EXIT
013500     PERFORM 0600-CALL-REPORT          THRU 0600-EXIT
013600     PERFORM 0700-COMPLETION-BANNER    THRU 0700-EXIT
013700     STOP RUN
013800     .
013900*---------------------------------------------------------------*
014000* 0100-VALIDATE-INPUT-FILES - OUVRE PUIS REFERME CHACUN DES      *
014100* TROIS FICHIERS D'ENTREE POUR S'ASSURER DE LEUR PRESENCE AVANT  *
014200* DE LANCER LA CHAINE. ABEND SI L'UN D'EUX EST ABSENT.            *
014300*---------------------------------------------------------------*
014400 0100-VALIDATE-INPUT-FILES.
014500     OPEN INPUT APEX-FILE
014600     IF NOT APX-FS-OK
014700         MOVE 'APEXIN'   TO W-ABEND-STEP
014800         MOVE 10 TO CR
014900         MOVE 01 TO RC
015000         GO TO 0190-MISSING-FILE
015100     END-IF
015200     CLOSE APEX-FILE
015300     OPEN INPUT COMMAND-FILE
015400     IF NOT CMD-FS-OK
015500         MOVE 'CMDIN'    TO W-ABEND-STEP
015600         MOVE 11 TO CR
015700         MOVE 01 TO RC
015800         GO TO 0190-MISSING-FILE
015900     END-IF
016000     CLOSE COMMAND-FILE
016100     OPEN INPUT EDITS-FILE
016200     IF NOT EDT-FS-OK
016300         MOVE 'EDTIN'    TO W-ABEND-STEP
016400         MOVE 12 TO CR
016500         MOVE 01 TO RC
016600         GO TO 0190-MISSING-FILE
016700     END-IF
016800     CLOSE EDITS-FILE
016900     GO TO 0100-EXIT
017000     .
017100 0190-MISSING-FILE.
017200     SET W-RUN-FAILED TO TRUE
017300     DISPLAY 'RCTXM010 - INPUT FILE NOT FOUND : ' W-ABEND-STEP
017400     DISPLAY 'RCTXM010 - RUN TERMINATED, CR=' CR ' RC=' RC
017500     MOVE 16 TO RETURN-CODE
017600     STOP RUN
017700     .
017800 0100-EXIT.
017900     EXIT
018000     .
018100*---------------------------------------------------------------*
018200* 0200-CALL-ETL-APEX - EXTRAIT ET NETTOIE LE RELEVE APEX.        *
018300*---------------------------------------------------------------*
018400 0200-CALL-ETL-APEX.
018500     MOVE ZERO TO CR RC
018600     CALL 'RCTXA010' USING W-APEX-TABLE W-APEX-COUNT CR RC
018700     IF CR NOT = ZERO
018800         MOVE 'RCTXA010' TO W-ABEND-STEP
018900         GO TO 0990-ABEND-CALL
019000     END-IF
019100     MOVE W-APEX-COUNT TO W-COUNT-EDIT
019200     DISPLAY 'RCTXM010 - APEX EXTRACTED : ' W-COUNT-EDIT
019210             ' RECORDS'
019300     .
019400 0200-EXIT.
019500     EXIT
019600     .
019700*---------------------------------------------------------------*
019800* 0300-CALL-ETL-COMMAND - EXTRAIT ET NETTOIE LE RELEVE COMMAND.  *
019900*---------------------------------------------------------------*
020000 0300-CALL-ETL-COMMAND.
020100     MOVE ZERO TO CR RC
020200     CALL 'RCTXC010' USING W-COMMAND-TABLE W-COMMAND-COUNT CR RC
020300     IF CR NOT = ZERO
020400         MOVE 'RCTXC010' TO W-ABEND-STEP
020500         GO TO 0990-ABEND-CALL
020600     END-IF
020700     MOVE W-COMMAND-COUNT TO W-COUNT-EDIT
020800     DISPLAY 'RCTXM010 - COMMAND EXTRACTED : ' W-COUNT-EDIT
020810             ' RECORDS'
020900     .
021000 0300-EXIT.
021100     EXIT
021200     .
021300*---------------------------------------------------------------*
021400* 0400-CALL-ETL-EDITS - EXTRAIT ET NETTOIE LE BULLETIN           *
021500* RATE-EDITS.                                                    *
021600*---------------------------------------------------------------*
021700 0400-CALL-ETL-EDITS.
021800     MOVE ZERO TO CR RC
021900     CALL 'RCTXE010' USING W-EDITS-TABLE W-EDITS-COUNT CR RC
022000     IF CR NOT = ZERO
022100         MOVE 'RCTXE010' TO W-ABEND-STEP
022200         GO TO 0990-ABEND-CALL
022300     END-IF
022400     MOVE W-EDITS-COUNT TO W-COUNT-EDIT
022500     DISPLAY 'RCTXM010 - RATE-EDITS EXTRACTED : ' W-COUNT-EDIT
022510             ' RECORDS'
022600     .
022700 0400-EXIT.
022800     EXIT
022900     .
023000*---------------------------------------------------------------*
023100* 0500-CALL-MERGE - FUSIONNE LES TROIS TABLES (JOINTURE EXTERNE  *
023200* APEX/COMMAND, JOINTURE INTERNE AVEC RATE-EDITS, FILTRE DE      *
023300* MISE A JOUR).  RCTXF010 AFFICHE LUI-MEME SES COMPTES PAR ETAPE.*
023400*---------------------------------------------------------------*
023500 0500-CALL-MERGE.
023600     MOVE ZERO TO CR RC
023700     CALL 'RCTXF010' USING W-APEX-TABLE W-APEX-COUNT
023800             W-COMMAND-TABLE W-COMMAND-COUNT
023900             W-EDITS-TABLE W-EDITS-COUNT
024000             W-UPDATE-TABLE W-UPDATE-COUNT
024100             W-PROCESSED-COUNT CR RC
024200     IF CR NOT = ZERO
024300         MOVE 'RCTXF010' TO W-ABEND-STEP
024400         GO TO 0990-ABEND-CALL
024500     END-IF
024600     .
024700 0500-EXIT.
024800     EXIT
024900     .
025000*---------------------------------------------------------------*
025100* 0600-CALL-REPORT - TRIE LE JEU DE MISES A JOUR, CALCULE LES    *
025200* RECAPITULATIFS ET ECRIT LE RAPPORT ET L'EXTRACT D'EXPORTATION. *
025300*---------------------------------------------------------------*
025400 0600-CALL-REPORT.
025500     MOVE ZERO TO CR RC
025600     CALL 'RCTXR010' USING W-UPDATE-TABLE W-UPDATE-COUNT
025700             W-PROCESSED-COUNT CR RC
025800     IF CR NOT = ZERO
025900         MOVE 'RCTXR010' TO W-ABEND-STEP
026000         GO TO 0990-ABEND-CALL
026100     END-IF
026200     .
026300 0600-EXIT.
026400     EXIT
026500     .
026600 0990-ABEND-CALL.
026700     SET W-RUN-FAILED TO TRUE
026800     DISPLAY 'RCTXM010 - STEP FAILED : ' W-ABEND-STEP
026900     DISPLAY 'RCTXM010 - RUN TERMINATED, CR=' CR ' RC=' RC
027000     MOVE 16 TO RETURN-CODE
027100     STOP RUN
027200     .
027300*---------------------------------------------------------------*
027400* 0700-COMPLETION-BANNER - BANNIERE DE FIN DE TRAITEMENT NORMALE.*
027500*---------------------------------------------------------------*
027600 0700-COMPLETION-BANNER.
027700     DISPLAY '***************************************************'
027800     MOVE W-PROCESSED-COUNT TO W-COUNT-EDIT
027900     DISPLAY 'RCTXM010 - TOTAL RECORDS PROCESSED : ' W-COUNT-EDIT
028000     MOVE W-UPDATE-COUNT TO W-COUNT-EDIT
028100     DISPLAY 'RCTXM010 - RECORDS REQUIRING UPDATE : ' W-COUNT-EDIT
028200     DISPLAY 'RCTXM010 - TAX RATE RECONCILIATION RUN COMPLETE'
028300     DISPLAY '***************************************************'
028400     .
028500 0700-EXIT.
028600     EXIT
028700     .
